000010*
000020 IDENTIFICATION DIVISION.
000030*
000040 PROGRAM-ID.    LIST-PROFILES.
000050 AUTHOR.        R. HALVORSEN.
000060 INSTALLATION.  DIGIGOODS DATA PROCESSING.
000070 DATE-WRITTEN.  OCTOBER 1991.
000080 DATE-COMPILED.
000090 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*    ------------------------------------------------------------
000120*    CHANGE LOG
000130*    ------------------------------------------------------------
000140*    1991-10-02 RH  TKT#1003  ORIGINAL VERSION, LIFTED FROM THE
000150*                             DISPLAY-VENDOR-BY-NUMBER PATTERN --
000160*                             HEADING/PAGE-BREAK APPARATUS
000170*                             DROPPED, THIS STEP WRITES A PLAIN
000180*                             RESULT RECORD PER PROFILE, NOT A
000190*                             PRINTED REPORT.
000200*    1998-11-09 RH  TKT#4471  YEAR 2000 REVIEW, NO CHANGE NEEDED.
000210*    2001-05-04 BDK TKT#5114  OPERATOR SCREEN REMOVED -- THIS
000220*                             STEP NOW RUNS UNATTENDED.
000230*    2011-08-30 MPC TKT#7714  RELATIVE-FILE REBUILD OF THE
000240*                             PROFILE MASTER -- SEQUENTIAL SCAN
000250*                             NOW DRIVEN BY RELATIVE RECORD
000260*                             NUMBER INSTEAD OF READ NEXT.
000270*    2009-03-11 MPC TKT#7102  SCAN LOOP REWRITTEN AS A BOUNDED
000280*                             GO TO RANGE, SAME AS LIST-DISCOUNTS.
000290*    ------------------------------------------------------------
000300*
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS LOWER-ALPHA IS "a" THRU "z"
000360     CLASS UPPER-ALPHA IS "A" THRU "Z"
000370     UPSI-0.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400*
000410     COPY "SLPROF.CBL".
000420     COPY "SLPOUT.CBL".
000430*
000440 DATA DIVISION.
000450 FILE SECTION.
000460*
000470     COPY "FDPROF.CBL".
000480     COPY "FDPOUT.CBL".
000490*
000500 WORKING-STORAGE SECTION.
000510*
000520     COPY "WSBATCH01.CBL".
000530*
000540 01  WS-HIGHEST-REL-KEY-AREA.
000550     05  WS-HIGHEST-REL-KEY      PIC 9(09).
000560 01  FILLER REDEFINES WS-HIGHEST-REL-KEY-AREA.
000570     05  FILLER                  PIC 9(05).
000580     05  WS-HIGHEST-REL-KEY-LO4  PIC X(04).
000590*
000600 01  WS-TRACE-LINE               PIC X(040).
000610 01  FILLER REDEFINES WS-TRACE-LINE.
000620     05  WS-TRACE-COUNT          PIC 9(007).
000630     05  FILLER                  PIC X(001).
000640     05  WS-TRACE-LITERAL        PIC X(020) VALUE
000650         "PROFILES LISTED".
000660     05  FILLER                  PIC X(012).
000670*
000680*    END-OF-WORKING-STORAGE SCRATCH ITEMS -- SAME SPOT THE OLD
000690*    DISPLAY-VENDOR-BY-NUMBER PROGRAM KEPT ITS OWN.
000700 77  WS-MSG-CONFIRMATION         PIC X(040) VALUE
000710     "PROFILE LISTING PASS COMPLETED NORMALLY".
000720 77  WS-EDITED-LIST-COUNT        PIC ZZZZZZ9.
000730*
000740*>_________________________________________________________________________
000750*
000760 PROCEDURE DIVISION.
000770*
000780 0000-MAIN-CONTROL.
000790*
000800     PERFORM 0100-INITIALIZE.
000810     PERFORM 0200-LIST-ALL-PROFILES THRU 0200-LIST-ALL-PROFILES-EXIT.
000820     PERFORM 0900-TERMINATE.
000830*
000840     EXIT PROGRAM.
000850     STOP RUN.
000860*>_________________________________________________________________________
000870*
000880 0100-INITIALIZE.
000890*
000900     MOVE "LIST-PROFILES       " TO WS-BANNER-RUN-NAME.
000910     PERFORM BUILD-RUN-BANNER.
000920*
000930     OPEN INPUT  PROFILE-MASTER-FILE.
000940     OPEN OUTPUT PROFILE-RESULT-FILE.
000950*
000960     MOVE 1 TO WS-PROFILE-REL-KEY.
000970*>_________________________________________________________________________
000980*
000990 0200-LIST-ALL-PROFILES.
001000*
001010     READ PROFILE-MASTER-FILE
001020         INVALID KEY
001030             MOVE "Y" TO WS-END-OF-FILE-SW.
001040*
001050     IF WS-END-OF-FILE
001060        GO TO 0200-LIST-ALL-PROFILES-EXIT.
001070*
001080     IF PF-RECORD-ACTIVE
001090        PERFORM 0300-EMIT-ONE-PROFILE.
001100*
001110     ADD 1 TO WS-PROFILE-REL-KEY.
001120     GO TO 0200-LIST-ALL-PROFILES.
001130*
001140 0200-LIST-ALL-PROFILES-EXIT.
001150     EXIT.
001160*>_________________________________________________________________________
001170*
001180 0300-EMIT-ONE-PROFILE.
001190*
001200     MOVE "LA"               TO PR-ACTION-CODE.
001210     MOVE "OK"               TO PR-RESULT-CODE.
001220     MOVE "PROFILE LISTED"   TO PR-RESULT-MESSAGE.
001230     MOVE PF-PROFILE-ID      TO PR-PROFILE-ID.
001240     MOVE PF-USER-ID         TO PR-USER-ID.
001250     MOVE PF-FIRST-NAME      TO PR-FIRST-NAME.
001260     MOVE PF-LAST-NAME       TO PR-LAST-NAME.
001270     MOVE PF-EMAIL           TO PR-EMAIL.
001280     MOVE PF-PHONE-NUMBER    TO PR-PHONE-NUMBER.
001290     MOVE PF-ADDRESS         TO PR-ADDRESS.
001300     MOVE PF-CITY            TO PR-CITY.
001310     MOVE PF-POSTAL-CODE     TO PR-POSTAL-CODE.
001320     MOVE PF-COUNTRY         TO PR-COUNTRY.
001330*
001340     WRITE PR-PROFILE-RESULT-RECORD.
001350     PERFORM BUMP-RECORD-WRITTEN-COUNT.
001360     MOVE SPACES TO PR-PROFILE-RESULT-RECORD.
001370     MOVE WS-PROFILE-REL-KEY TO WS-HIGHEST-REL-KEY.
001380*>_________________________________________________________________________
001390*
001400 0900-TERMINATE.
001410*
001420     MOVE WS-RECORDS-WRITTEN TO WS-TRACE-COUNT.
001430     DISPLAY WS-TRACE-LINE.
001440     DISPLAY "HIGHEST PROFILE RELATIVE KEY SEEN (LAST 4): "
001450             WS-HIGHEST-REL-KEY-LO4.
001460     MOVE WS-RECORDS-WRITTEN TO WS-EDITED-LIST-COUNT.
001470     DISPLAY "PROFILES LISTED (EDITED): " WS-EDITED-LIST-COUNT.
001480     DISPLAY WS-MSG-CONFIRMATION.
001490*
001500     CLOSE PROFILE-MASTER-FILE.
001510     CLOSE PROFILE-RESULT-FILE.
001520*>_________________________________________________________________________
001530*
001540     COPY "PLGENERAL.CBL".
001550*>_________________________________________________________________________
