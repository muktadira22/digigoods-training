000010*
000020*    FDDISC.CBL -- DISCOUNT MASTER RECORD LAYOUT
000030*    ------------------------------------------------------------
000040*     WRITTEN ..... 2011-09-12  M.CHEN
000050*     2015-07-02 BDK TKT#9140  VALID-FROM/VALID-UNTIL WINDOW IS
000060*                              INCLUSIVE ON BOTH ENDS -- DO NOT
000070*                              "FIX" THE COMPARES BELOW
000080*    ------------------------------------------------------------
000090 FD  DISCOUNT-MASTER-FILE
000100     LABEL RECORDS ARE STANDARD.
000110*
000120 01  DM-DISCOUNT-RECORD.
000130     05  DM-DISCOUNT-ID          PIC 9(009).
000140     05  DM-DISCOUNT-CODE        PIC X(020).
000150     05  DM-PERCENTAGE           PIC 9(003)V9(02).
000160     05  DM-REMAINING-USES       PIC 9(005).
000170     05  DM-VALID-FROM           PIC 9(008).
000180     05  DM-VALID-UNTIL          PIC 9(008).
000190     05  DM-RECORD-STATUS        PIC X(001).
000200         88  DM-RECORD-ACTIVE            VALUE "A".
000210     05  FILLER                  PIC X(020).
