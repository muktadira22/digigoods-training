000010*
000020*    GET-NEXT-PROFILE-ID.CBL
000030*    READS THE ONE-RECORD PROFILE-CONTROL-FILE, HANDS BACK THE
000040*    NEXT-AVAILABLE PROFILE-ID IN WS-NEW-PROFILE-ID AND REWRITES
000050*    THE CONTROL RECORD WITH THE BUMPED VALUE.  SAME JOB THE OLD
000060*    CONTROL-LAST-VOUCHER RECORD DID FOR VOUCHER NUMBERS.
000070*    ------------------------------------------------------------
000080*     WRITTEN ..... 2011-08-30  M.CHEN
000090*    ------------------------------------------------------------
000100 GET-NEXT-PROFILE-ID.
000110*
000120     MOVE 1 TO WS-PCTRL-REL-KEY.
000130     READ PROFILE-CONTROL-FILE
000140         INVALID KEY
000150             MOVE 0 TO PC-NEXT-PROFILE-ID.
000160*
000170     ADD 1 TO PC-NEXT-PROFILE-ID.
000180     MOVE PC-NEXT-PROFILE-ID TO WS-NEW-PROFILE-ID.
000190     MOVE WS-RUN-DATE-CCYYMMDD TO PC-LAST-UPDATED-DATE.
000200*
000210     REWRITE PC-PROFILE-CONTROL-RECORD
000220         INVALID KEY
000230             MOVE 1 TO PC-CONTROL-KEY
000240             WRITE PC-PROFILE-CONTROL-RECORD
000250                 INVALID KEY
000260                     MOVE "Y" TO WS-PCTRL-WRITE-ERROR-SW.
000270*>_________________________________________________________________________
