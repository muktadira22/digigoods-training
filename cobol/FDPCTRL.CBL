000010*
000020*    FDPCTRL.CBL -- PROFILE CONTROL RECORD LAYOUT
000030*    ------------------------------------------------------------
000040*     WRITTEN ..... 2011-08-30  M.CHEN
000050*    ------------------------------------------------------------
000060 FD  PROFILE-CONTROL-FILE
000070     LABEL RECORDS ARE STANDARD.
000080*
000090 01  PC-PROFILE-CONTROL-RECORD.
000100     05  PC-CONTROL-KEY          PIC 9(001).
000110     05  PC-NEXT-PROFILE-ID      PIC 9(009).
000120     05  PC-LAST-UPDATED-DATE    PIC 9(008).
000130     05  FILLER                  PIC X(020).
