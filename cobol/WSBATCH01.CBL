000010*
000020*    WSBATCH01.CBL
000030*    ------------------------------------------------------------
000040*    STANDARD BATCH WORKING-STORAGE.  COPIED INTO EVERY DIGIGOODS
000050*    BATCH PROGRAM SO THE RUN BANNER, THE RUN DATE AND THE COMMON
000060*    SWITCHES LOOK THE SAME FROM ONE JOB STEP TO THE NEXT.
000070*    REPLACES THE OLD WSCASE01.CBL INTERACTIVE-SCREEN COPYBOOK --
000080*    THESE PROGRAMS HAVE NO OPERATOR, SO THE CLEAR-SCREEN/JUMP-
000090*    LINE PAIR IS GONE AND A RUN-BANNER AREA TOOK ITS PLACE.
000100*    ------------------------------------------------------------
000110*     WRITTEN ..... 1991-04-02  R.HALVORSEN
000120*     1998-11-09 RH  TKT#4471  CENTURY WINDOW ON RUN-DATE FIELDS
000130*     2003-06-17 BDK TKT#5920  ADDED WS-RECORDS-WRITTEN COUNTER
000140*    ------------------------------------------------------------
000150*
000160 01  WS-RUN-BANNER.
000170     05  FILLER                  PIC X(10) VALUE "DIGIGOODS-".
000180     05  WS-BANNER-RUN-NAME       PIC X(20).
000190     05  FILLER                  PIC X(06) VALUE " DATE:".
000200     05  WS-BANNER-RUN-DATE       PIC 9(08).
000210     05  FILLER                  PIC X(20) VALUE SPACES.
000220*
000230 01  WS-RUN-DATE-FIELDS.
000240     05  WS-RUN-DATE-CCYYMMDD    PIC 9(08).
000250     05  FILLER REDEFINES WS-RUN-DATE-CCYYMMDD.
000260         10  WS-RUN-DATE-CCYY    PIC 9(04).
000270         10  WS-RUN-DATE-MM      PIC 9(02).
000280         10  WS-RUN-DATE-DD      PIC 9(02).
000290*
000300 01  WS-COMMON-SWITCHES.
000310     05  WS-END-OF-FILE-SW       PIC X VALUE "N".
000320         88  WS-END-OF-FILE            VALUE "Y".
000330     05  WS-FOUND-SW             PIC X VALUE "N".
000340         88  WS-RECORD-WAS-FOUND        VALUE "Y".
000350     05  FILLER                  PIC X(10) VALUE SPACES.
000360*
000370 01  WS-RUN-COUNTERS.
000380     05  WS-TRANSACTIONS-READ    PIC 9(07) COMP.
000390     05  WS-RECORDS-WRITTEN      PIC 9(07) COMP.
000400     05  WS-ERRORS-WRITTEN       PIC 9(07) COMP.
000410     05  FILLER                  PIC X(08) VALUE SPACES.
000420*
000430*    FOUND-SWITCHES FOR THE PL-LOOK-FOR-xxx-RECORD PARAGRAPHS --
000440*    EACH FILE GETS ITS OWN SWITCH, SAME HABIT THE OLD VENDOR
000450*    AND STATE MAINTENANCE PROGRAMS USED.
000460 01  WS-LOOKUP-SWITCHES.
000470     05  WS-PROFILE-FOUND-SW     PIC X VALUE "N".
000480         88  PROFILE-RECORD-WAS-FOUND  VALUE "Y".
000490     05  WS-PFUSR-FOUND-SW       PIC X VALUE "N".
000500         88  PFUSR-RECORD-WAS-FOUND    VALUE "Y".
000510     05  WS-USERM-FOUND-SW       PIC X VALUE "N".
000520         88  USER-RECORD-WAS-FOUND     VALUE "Y".
000530     05  WS-DISC-FOUND-SW        PIC X VALUE "N".
000540         88  DISCOUNT-RECORD-WAS-FOUND VALUE "Y".
000550     05  FILLER                  PIC X(10) VALUE SPACES.
000560*
000570 01  WS-FILE-STATUS-AREA.
000580     05  WS-PROFILE-FILE-STATUS  PIC X(02) VALUE "00".
000590     05  WS-PFUSR-FILE-STATUS    PIC X(02) VALUE "00".
000600     05  WS-USERM-FILE-STATUS    PIC X(02) VALUE "00".
000610     05  WS-PCTRL-FILE-STATUS    PIC X(02) VALUE "00".
000620     05  WS-PTRAN-FILE-STATUS    PIC X(02) VALUE "00".
000630     05  WS-POUT-FILE-STATUS     PIC X(02) VALUE "00".
000640     05  WS-DISC-FILE-STATUS     PIC X(02) VALUE "00".
000650     05  WS-DTRAN-FILE-STATUS    PIC X(02) VALUE "00".
000660     05  WS-DOUT-FILE-STATUS     PIC X(02) VALUE "00".
000670     05  WS-RUNCTL-FILE-STATUS   PIC X(02) VALUE "00".
000680     05  FILLER                  PIC X(10) VALUE SPACES.
000690*
000700 01  WS-RELATIVE-KEY-AREA.
000710     05  WS-PROFILE-REL-KEY      PIC 9(09) COMP.
000720     05  WS-PFUSR-REL-KEY        PIC 9(09) COMP.
000730     05  WS-USERM-REL-KEY        PIC 9(09) COMP.
000740     05  WS-PCTRL-REL-KEY        PIC 9(01) COMP.
000750     05  FILLER                  PIC X(10) VALUE SPACES.
