000010*
000020*    FDPROF.CBL -- PROFILE MASTER RECORD LAYOUT
000030*    ------------------------------------------------------------
000040*     WRITTEN ..... 1991-04-02  R.HALVORSEN
000050*     1996-02-14 RH  TKT#3102  ADDED PF-RECORD-STATUS INDICATOR
000060*     1998-11-09 RH  TKT#4471  Y2K REVIEW, NO CHANGE REQUIRED
000070*     2011-08-30 MPC TKT#7714  RELATIVE-FILE REBUILD, FILLER PAD
000080*                              RESIZED TO THE NEW RECORD LENGTH
000090*    ------------------------------------------------------------
000100 FD  PROFILE-MASTER-FILE
000110     LABEL RECORDS ARE STANDARD.
000120*
000130 01  PF-PROFILE-RECORD.
000140     05  PF-PROFILE-ID           PIC 9(09).
000150     05  PF-USER-ID              PIC 9(09).
000160     05  PF-FIRST-NAME           PIC X(100).
000170     05  PF-LAST-NAME            PIC X(100).
000180     05  PF-EMAIL                PIC X(255).
000190     05  PF-PHONE-NUMBER         PIC X(020).
000200     05  PF-ADDRESS              PIC X(500).
000210     05  PF-CITY                 PIC X(100).
000220     05  PF-POSTAL-CODE          PIC X(020).
000230     05  PF-COUNTRY              PIC X(100).
000240     05  PF-RECORD-STATUS        PIC X(001).
000250         88  PF-RECORD-ACTIVE           VALUE "A".
000260         88  PF-RECORD-DELETED          VALUE "D".
000270     05  FILLER                  PIC X(030).
