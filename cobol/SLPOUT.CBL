000010*
000020*    SLPOUT.CBL -- FILE-CONTROL ENTRY FOR THE PROFILE RESULT FILE
000030*    (JOB-STREAM OUTPUT, ONE RESULT PER REQUEST)
000040*    ------------------------------------------------------------
000050*     WRITTEN ..... 2011-08-30  M.CHEN
000060*    ------------------------------------------------------------
000070     SELECT PROFILE-RESULT-FILE
000080         ASSIGN TO "PROFOUT"
000090         ORGANIZATION IS SEQUENTIAL
000100         FILE STATUS IS WS-POUT-FILE-STATUS.
