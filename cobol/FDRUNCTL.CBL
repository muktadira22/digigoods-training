000010*
000020*    FDRUNCTL.CBL -- RUN-CONTROL CARD LAYOUT
000030*    ------------------------------------------------------------
000040*     WRITTEN ..... 2011-08-30  M.CHEN
000050*    ------------------------------------------------------------
000060 FD  RUN-CONTROL-FILE
000070     LABEL RECORDS ARE STANDARD.
000080*
000090 01  RC-RUN-CONTROL-RECORD.
000100     05  RC-RUN-PROFILES-SW      PIC X(001).
000110         88  RC-RUN-PROFILES             VALUE "Y".
000120     05  RC-RUN-DISCOUNTS-SW     PIC X(001).
000130         88  RC-RUN-DISCOUNTS            VALUE "Y".
000140     05  RC-PROCESSING-DATE      PIC 9(008).
000150     05  FILLER                  PIC X(020).
