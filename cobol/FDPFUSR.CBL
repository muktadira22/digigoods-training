000010*
000020*    FDPFUSR.CBL -- PROFILE/USER CROSS-REFERENCE RECORD LAYOUT
000030*    ONE RECORD PER PROFILE, RELATIVE RECORD NUMBER = USER-ID,
000040*    SO GET-BY-USER-ID AND THE CREATE UNIQUENESS CHECK ARE BOTH
000050*    A SINGLE RANDOM READ INSTEAD OF A KEYED SCAN.
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-08-30  M.CHEN
000080*    ------------------------------------------------------------
000090 FD  PROFILE-BY-USER-FILE
000100     LABEL RECORDS ARE STANDARD.
000110*
000120 01  PU-PROFILE-BY-USER-RECORD.
000130     05  PU-USER-ID              PIC 9(09).
000140     05  PU-PROFILE-ID           PIC 9(09).
000150     05  PU-INDEX-STATUS         PIC X(001).
000160         88  PU-INDEX-ACTIVE            VALUE "A".
000170         88  PU-INDEX-DELETED           VALUE "D".
000180     05  FILLER                  PIC X(010).
