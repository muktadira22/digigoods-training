000010*
000020 IDENTIFICATION DIVISION.
000030*
000040 PROGRAM-ID.    INQUIRY-PROFILE-BY-ID.
000050 AUTHOR.        R. HALVORSEN.
000060 INSTALLATION.  DIGIGOODS DATA PROCESSING.
000070 DATE-WRITTEN.  SEPTEMBER 1991.
000080 DATE-COMPILED.
000090 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*    ------------------------------------------------------------
000120*    CHANGE LOG
000130*    ------------------------------------------------------------
000140*    1991-09-04 RH  TKT#0955  ORIGINAL VERSION, LIFTED FROM THE
000150*                             INQUIRY-VENDOR-BY-NUMBER PATTERN.
000160*    1998-11-09 RH  TKT#4471  YEAR 2000 REVIEW, NO CHANGE NEEDED.
000170*    2001-05-04 BDK TKT#5114  OPERATOR SCREEN REMOVED -- NOW
000180*                             DRIVEN OFF PROFTRAN, WRITES PROFOUT.
000190*    2011-08-30 MPC TKT#7714  RELATIVE-FILE REBUILD OF THE
000200*                             PROFILE MASTER.
000210*    2012-07-23 MPC TKT#8233  MAIN LOOP AND THE TRANS-READ FILTER
000220*                             REWRITTEN AS BOUNDED GO TO RANGES --
000230*                             SAME HABIT NOW USED THROUGHOUT THE
000240*                             PROFILE AND DISCOUNT JOB STEPS.
000250*    ------------------------------------------------------------
000260*
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SPECIAL-NAMES.
000300     C01 IS TOP-OF-FORM
000310     CLASS LOWER-ALPHA IS "a" THRU "z"
000320     CLASS UPPER-ALPHA IS "A" THRU "Z"
000330     UPSI-0.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360*
000370     COPY "SLPROF.CBL".
000380     COPY "SLPTRAN.CBL".
000390     COPY "SLPOUT.CBL".
000400*
000410 DATA DIVISION.
000420 FILE SECTION.
000430*
000440     COPY "FDPROF.CBL".
000450     COPY "FDPTRAN.CBL".
000460     COPY "FDPOUT.CBL".
000470*
000480 WORKING-STORAGE SECTION.
000490*
000500     COPY "WSBATCH01.CBL".
000510*
000520 01  WS-LOOKUP-KEY-AREA.
000530     05  WS-LOOKUP-PROFILE-ID    PIC 9(09).
000540 01  FILLER REDEFINES WS-LOOKUP-KEY-AREA.
000550     05  FILLER                  PIC 9(05).
000560     05  WS-LOOKUP-PROFILE-LO4   PIC 9(04).
000570*
000580 01  WS-TRACE-LINE               PIC X(040).
000590 01  FILLER REDEFINES WS-TRACE-LINE.
000600     05  WS-TRACE-RESULT         PIC X(002).
000610     05  FILLER                  PIC X(001).
000620     05  WS-TRACE-PROFILE-LO4    PIC X(004).
000630     05  FILLER                  PIC X(033).
000640*
000650*    END-OF-WORKING-STORAGE SCRATCH ITEMS -- SAME SPOT THE OLD
000660*    VENDOR AND CONTROL-FILE PROGRAMS KEPT THEIRS.
000670 77  WS-MSG-CONFIRMATION         PIC X(040) VALUE
000680     "PROFILE-BY-ID INQUIRY PASS COMPLETED NORMALLY".
000690 77  WS-EDITED-LOOKUP-COUNT      PIC ZZZZZZ9.
000700*
000710*>_________________________________________________________________________
000720*
000730 PROCEDURE DIVISION.
000740*
000750 0000-MAIN-CONTROL.
000760*
000770     PERFORM 0100-INITIALIZE.
000780     PERFORM 0200-LOOK-UP-PROFILE THRU 0200-LOOK-UP-PROFILE-EXIT.
000790     PERFORM 0900-TERMINATE.
000800*
000810     EXIT PROGRAM.
000820     STOP RUN.
000830*>_________________________________________________________________________
000840*
000850 0100-INITIALIZE.
000860*
000870     MOVE "INQUIRY-PROFILE-BY-ID" TO WS-BANNER-RUN-NAME.
000880     PERFORM BUILD-RUN-BANNER.
000890*
000900     OPEN I-O   PROFILE-MASTER-FILE.
000910     OPEN INPUT PROFILE-TRANS-FILE.
000920     OPEN OUTPUT PROFILE-RESULT-FILE.
000930*
000940     PERFORM 9000-READ-TRANS-NEXT-RECORD
000950         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
000960*>_________________________________________________________________________
000970*
000980 0200-LOOK-UP-PROFILE.
000990*
001000     IF WS-END-OF-FILE
001010        GO TO 0200-LOOK-UP-PROFILE-EXIT.
001020*
001030     ADD 1 TO WS-TRANSACTIONS-READ.
001040*
001050     MOVE PT-PROFILE-ID TO WS-LOOKUP-PROFILE-ID.
001060     MOVE PT-PROFILE-ID TO WS-PROFILE-REL-KEY.
001070     PERFORM LOOK-FOR-PROFILE-RECORD.
001080*
001090     MOVE "GP" TO PR-ACTION-CODE.
001100     MOVE PT-PROFILE-ID TO PR-PROFILE-ID.
001110*
001120     IF PROFILE-RECORD-WAS-FOUND
001130        MOVE "OK" TO PR-RESULT-CODE
001140        MOVE "PROFILE FOUND" TO PR-RESULT-MESSAGE
001150        MOVE PF-USER-ID         TO PR-USER-ID
001160        MOVE PF-FIRST-NAME      TO PR-FIRST-NAME
001170        MOVE PF-LAST-NAME       TO PR-LAST-NAME
001180        MOVE PF-EMAIL           TO PR-EMAIL
001190        MOVE PF-PHONE-NUMBER    TO PR-PHONE-NUMBER
001200        MOVE PF-ADDRESS         TO PR-ADDRESS
001210        MOVE PF-CITY            TO PR-CITY
001220        MOVE PF-POSTAL-CODE     TO PR-POSTAL-CODE
001230        MOVE PF-COUNTRY         TO PR-COUNTRY
001240     ELSE
001250        MOVE "E3" TO PR-RESULT-CODE
001260        MOVE "PROFILE NOT FOUND" TO PR-RESULT-MESSAGE.
001270*
001280     WRITE PR-PROFILE-RESULT-RECORD.
001290     MOVE PR-RESULT-CODE  TO WS-TRACE-RESULT.
001300     MOVE WS-LOOKUP-PROFILE-LO4 TO WS-TRACE-PROFILE-LO4.
001310     DISPLAY WS-TRACE-LINE.
001320     PERFORM BUMP-RECORD-WRITTEN-COUNT.
001330     IF NOT PR-RESULT-OK
001340        PERFORM BUMP-ERROR-COUNT.
001350     MOVE SPACES TO PR-PROFILE-RESULT-RECORD.
001360*
001370     PERFORM 9000-READ-TRANS-NEXT-RECORD
001380         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
001390     GO TO 0200-LOOK-UP-PROFILE.
001400*
001410 0200-LOOK-UP-PROFILE-EXIT.
001420     EXIT.
001430*>_________________________________________________________________________
001440*
001450 0900-TERMINATE.
001460*
001470     MOVE WS-TRANSACTIONS-READ TO WS-EDITED-LOOKUP-COUNT.
001480     DISPLAY "PROFILE-BY-ID LOOKUPS (EDITED): " WS-EDITED-LOOKUP-COUNT.
001490     DISPLAY WS-MSG-CONFIRMATION.
001500*
001510     CLOSE PROFILE-MASTER-FILE.
001520     CLOSE PROFILE-TRANS-FILE.
001530     CLOSE PROFILE-RESULT-FILE.
001540*>_________________________________________________________________________
001550*
001560 9000-READ-TRANS-NEXT-RECORD.
001570*
001580     READ PROFILE-TRANS-FILE
001590         AT END
001600             MOVE "Y" TO WS-END-OF-FILE-SW.
001610*
001620     IF WS-END-OF-FILE
001630        GO TO 9000-READ-TRANS-NEXT-RECORD-EXIT.
001640*
001650     IF NOT PT-ACTION-GET-BY-PROFILE-ID
001660        GO TO 9000-READ-TRANS-NEXT-RECORD.
001670*
001680 9000-READ-TRANS-NEXT-RECORD-EXIT.
001690     EXIT.
001700*>_________________________________________________________________________
001710*
001720     COPY "PLGENERAL.CBL".
001730     COPY "PL-LOOK-FOR-PROFILE-RECORD.CBL".
001740*>_________________________________________________________________________
