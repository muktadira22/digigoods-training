000010*
000020*    FDUSERM.CBL -- USER MASTER RECORD LAYOUT (EXISTENCE CHECK
000030*    ONLY -- THE FULL CUSTOMER RECORD LIVES ON THE USER-MASTER
000040*    SUBSYSTEM'S OWN FILES, WE JUST NEED TO KNOW THE KEY EXISTS)
000050*    ------------------------------------------------------------
000060*     WRITTEN ..... 2011-08-30  M.CHEN
000070*    ------------------------------------------------------------
000080 FD  USER-MASTER-FILE
000090     LABEL RECORDS ARE STANDARD.
000100*
000110 01  UM-USER-MASTER-RECORD.
000120     05  UM-USER-ID              PIC 9(09).
000130     05  UM-USER-STATUS          PIC X(001).
000140         88  UM-USER-ACTIVE             VALUE "A".
000150     05  FILLER                  PIC X(020).
