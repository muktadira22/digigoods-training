000010*
000020 IDENTIFICATION DIVISION.
000030*
000040 PROGRAM-ID.    DIGIGOODS-BATCH-CONTROL.
000050 AUTHOR.        R. HALVORSEN.
000060 INSTALLATION.  DIGIGOODS DATA PROCESSING.
000070 DATE-WRITTEN.  SEPTEMBER 1991.
000080 DATE-COMPILED.
000090 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*    ------------------------------------------------------------
000120*    CHANGE LOG
000130*    ------------------------------------------------------------
000140*    1991-09-02 RH  TKT#0940  ORIGINAL VERSION, LIFTED FROM THE
000150*                             ACCOUNTS-PAYABLE-SYSTEM MAIN MENU --
000160*                             THE OPERATOR SCREEN AND THE 0-TO-4
000170*                             ACCEPT ARE GONE, THIS STEP IS RUN
000180*                             UNATTENDED FROM THE JOB SCHEDULER.
000190*    1992-09-08 BDK TKT#1710  DISCOUNT SUBSYSTEM ADDED TO THE
000200*                             DISPATCH LIST ALONGSIDE PROFILES.
000210*    1998-11-09 RH  TKT#4471  YEAR 2000 REVIEW, NO CHANGE NEEDED.
000220*    2001-05-04 BDK TKT#5114  RUN-CONTROL RECORD REPLACES THE OLD
000230*                             W-MAIN-MENU-OPTION ACCEPT -- ONE
000240*                             CARD NOW TELLS THIS STEP WHICH
000250*                             SUBSYSTEMS TO RUN AND FOR WHAT DATE.
000260*    2016-02-19 MPC TKT#9480  BAD OPEN ON THE RUN-CONTROL CARD NO
000270*                             LONGER ABENDS THE STEP -- FALLS
000280*                             THROUGH TO THE TERMINATE PARAGRAPH
000290*                             WITH BOTH SUBSYSTEM SWITCHES OFF.
000300*    ------------------------------------------------------------
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     CLASS LOWER-ALPHA IS "a" THRU "z"
000370     CLASS UPPER-ALPHA IS "A" THRU "Z"
000380     UPSI-0.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410*
000420     COPY "SLRUNCTL.CBL".
000430*
000440 DATA DIVISION.
000450 FILE SECTION.
000460*
000470     COPY "FDRUNCTL.CBL".
000480*
000490 WORKING-STORAGE SECTION.
000500*
000510     COPY "WSBATCH01.CBL".
000520*
000530 01  WS-DISPATCH-COUNTERS.
000540     05  WS-STEPS-DISPATCHED     PIC 9(003) COMP.
000550     05  WS-SUBSYSTEMS-RUN       PIC 9(001) COMP.
000560*
000570 01  WS-RUN-FLAGS.
000580     05  WS-PROFILES-RAN-SW      PIC X VALUE "N".
000590         88  WS-PROFILES-SUBSYSTEM-RAN  VALUE "Y".
000600     05  WS-DISCOUNTS-RAN-SW     PIC X VALUE "N".
000610         88  WS-DISCOUNTS-SUBSYSTEM-RAN VALUE "Y".
000620 01  FILLER REDEFINES WS-RUN-FLAGS.
000630     05  WS-RUN-FLAGS-COMBINED   PIC X(002).
000640*
000650 01  WS-TRACE-LINE               PIC X(040).
000660 01  FILLER REDEFINES WS-TRACE-LINE.
000670     05  WS-TRACE-LITERAL        PIC X(020) VALUE
000680         "BATCH STEPS RUN:    ".
000690     05  WS-TRACE-COUNT          PIC 9(003).
000700     05  FILLER                  PIC X(017).
000710*
000720*    END-OF-WORKING-STORAGE SCRATCH ITEMS -- SAME SPOT THE OLD
000730*    VENDOR AND CONTROL-FILE PROGRAMS KEPT THEIRS.
000740 77  WS-MSG-CONFIRMATION         PIC X(040) VALUE
000750     "BATCH CONTROL STEP COMPLETED NORMALLY".
000760 77  WS-EDITED-STEP-COUNT        PIC ZZ9.
000770*
000780*>_________________________________________________________________________
000790*
000800 PROCEDURE DIVISION.
000810*
000820 0000-MAIN-CONTROL.
000830*
000840     PERFORM 0100-INITIALIZE THRU 0100-INITIALIZE-EXIT.
000850     PERFORM 0200-RUN-REQUESTED-SUBSYSTEMS.
000860     PERFORM 0900-TERMINATE.
000870*
000880     EXIT PROGRAM.
000890     STOP RUN.
000900*>_________________________________________________________________________
000910*
000920 0100-INITIALIZE.
000930*
000940     MOVE "DIGIGOODS-BATCH-CONTROL" TO WS-BANNER-RUN-NAME.
000950*
000960     OPEN INPUT RUN-CONTROL-FILE.
000970*
000980     IF WS-RUNCTL-FILE-STATUS NOT EQUAL "00"
000990        MOVE "N" TO RC-RUN-PROFILES-SW
001000        MOVE "N" TO RC-RUN-DISCOUNTS-SW
001010        MOVE "RUN-CONTROL CARD COULD NOT BE OPENED"
001020          TO WS-MSG-CONFIRMATION
001030        GO TO 0100-INITIALIZE-EXIT.
001040*
001050     READ RUN-CONTROL-FILE
001060         AT END
001070             MOVE "N" TO RC-RUN-PROFILES-SW
001080             MOVE "N" TO RC-RUN-DISCOUNTS-SW.
001090*
001100     MOVE RC-PROCESSING-DATE TO WS-RUN-DATE-CCYYMMDD.
001110     PERFORM BUILD-RUN-BANNER.
001120*
001130     CLOSE RUN-CONTROL-FILE.
001140*
001150 0100-INITIALIZE-EXIT.
001160     EXIT.
001170*>_________________________________________________________________________
001180*
001190 0200-RUN-REQUESTED-SUBSYSTEMS.
001200*
001210     IF RC-RUN-PROFILES
001220        PERFORM 0300-RUN-PROFILE-SUBSYSTEM.
001230*
001240     IF RC-RUN-DISCOUNTS
001250        PERFORM 0400-RUN-DISCOUNT-SUBSYSTEM.
001260*>_________________________________________________________________________
001270*
001280 0300-RUN-PROFILE-SUBSYSTEM.
001290*
001300     ADD 1 TO WS-SUBSYSTEMS-RUN.
001310     MOVE "Y" TO WS-PROFILES-RAN-SW.
001320*
001330     CALL "LIST-PROFILES".
001340     ADD 1 TO WS-STEPS-DISPATCHED.
001350*
001360     CALL "PROFILE-MAINTENANCE".
001370     ADD 1 TO WS-STEPS-DISPATCHED.
001380*
001390     CALL "INQUIRY-PROFILE-BY-ID".
001400     ADD 1 TO WS-STEPS-DISPATCHED.
001410*
001420     CALL "INQUIRY-PROFILE-BY-USER".
001430     ADD 1 TO WS-STEPS-DISPATCHED.
001440*
001450     CALL "PROFILE-EXISTS-BY-USER".
001460     ADD 1 TO WS-STEPS-DISPATCHED.
001470*>_________________________________________________________________________
001480*
001490 0400-RUN-DISCOUNT-SUBSYSTEM.
001500*
001510     ADD 1 TO WS-SUBSYSTEMS-RUN.
001520     MOVE "Y" TO WS-DISCOUNTS-RAN-SW.
001530*
001540     CALL "LIST-DISCOUNTS".
001550     ADD 1 TO WS-STEPS-DISPATCHED.
001560*
001570     CALL "DISCOUNT-VALIDATE-REDEEM".
001580     ADD 1 TO WS-STEPS-DISPATCHED.
001590*>_________________________________________________________________________
001600*
001610 0900-TERMINATE.
001620*
001630     MOVE WS-STEPS-DISPATCHED TO WS-TRACE-COUNT.
001640     DISPLAY WS-TRACE-LINE.
001650     MOVE WS-STEPS-DISPATCHED TO WS-EDITED-STEP-COUNT.
001660     DISPLAY "STEPS DISPATCHED (EDITED): " WS-EDITED-STEP-COUNT.
001670     DISPLAY "SUBSYSTEM RAN-FLAGS (PROFILES,DISCOUNTS): "
001680             WS-RUN-FLAGS-COMBINED.
001690     DISPLAY WS-MSG-CONFIRMATION.
001700*>_________________________________________________________________________
001710*
001720     COPY "PLGENERAL.CBL".
001730*>_________________________________________________________________________
