000010*
000020*    PL-LOOK-FOR-PROFILE-RECORD.CBL
000030*    RANDOM READ OF THE PROFILE MASTER BY PROFILE-ID.  CALLER
000040*    MOVES THE KEY TO WS-PROFILE-REL-KEY BEFORE PERFORMING THIS.
000050*    ------------------------------------------------------------
000060*     WRITTEN ..... 2011-08-30  M.CHEN
000070*    ------------------------------------------------------------
000080 LOOK-FOR-PROFILE-RECORD.
000090*
000100     MOVE "Y" TO WS-PROFILE-FOUND-SW.
000110     READ PROFILE-MASTER-FILE
000120         INVALID KEY
000130             MOVE "N" TO WS-PROFILE-FOUND-SW.
000140*
000150     IF PROFILE-RECORD-WAS-FOUND
000160        IF PF-RECORD-DELETED
000170           MOVE "N" TO WS-PROFILE-FOUND-SW.
000180*>_________________________________________________________________________
