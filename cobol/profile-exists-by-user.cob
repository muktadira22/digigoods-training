000010*
000020 IDENTIFICATION DIVISION.
000030*
000040 PROGRAM-ID.    PROFILE-EXISTS-BY-USER.
000050 AUTHOR.        R. HALVORSEN.
000060 INSTALLATION.  DIGIGOODS DATA PROCESSING.
000070 DATE-WRITTEN.  SEPTEMBER 1991.
000080 DATE-COMPILED.
000090 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*    ------------------------------------------------------------
000120*    CHANGE LOG
000130*    ------------------------------------------------------------
000140*    1991-09-18 RH  TKT#0972  ORIGINAL VERSION -- SHORTEST OF THE
000150*                             INQUIRY PROGRAMS, SAME SHAPE AS
000160*                             INQUIRY-VENDOR-BY-NUMBER BUT WITH
000170*                             NO "NOT FOUND" MESSAGE -- THE
000180*                             CALLER ONLY WANTS YES OR NO.
000190*    1998-11-09 RH  TKT#4471  YEAR 2000 REVIEW, NO CHANGE NEEDED.
000200*    2001-05-04 BDK TKT#5114  OPERATOR SCREEN REMOVED -- NOW
000210*                             DRIVEN OFF PROFTRAN, WRITES PROFOUT.
000220*    2012-07-23 MPC TKT#8233  MAIN LOOP AND THE TRANS-READ FILTER
000230*                             REWRITTEN AS BOUNDED GO TO RANGES --
000240*                             SAME HABIT NOW USED THROUGHOUT THE
000250*                             PROFILE AND DISCOUNT JOB STEPS.
000260*    ------------------------------------------------------------
000270*
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM
000320     CLASS LOWER-ALPHA IS "a" THRU "z"
000330     CLASS UPPER-ALPHA IS "A" THRU "Z"
000340     UPSI-0.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370*
000380     COPY "SLPFUSR.CBL".
000390     COPY "SLPTRAN.CBL".
000400     COPY "SLPOUT.CBL".
000410*
000420 DATA DIVISION.
000430 FILE SECTION.
000440*
000450     COPY "FDPFUSR.CBL".
000460     COPY "FDPTRAN.CBL".
000470     COPY "FDPOUT.CBL".
000480*
000490 WORKING-STORAGE SECTION.
000500*
000510     COPY "WSBATCH01.CBL".
000520*
000530 01  WS-LOOKUP-KEY-AREA.
000540     05  WS-LOOKUP-USER-ID       PIC 9(09).
000550 01  FILLER REDEFINES WS-LOOKUP-KEY-AREA.
000560     05  FILLER                  PIC 9(05).
000570     05  WS-LOOKUP-USER-LO4      PIC 9(04).
000580*
000590 01  WS-TRACE-LINE               PIC X(040).
000600 01  FILLER REDEFINES WS-TRACE-LINE.
000610     05  WS-TRACE-EXISTS-FLAG    PIC X(001).
000620     05  FILLER                  PIC X(001).
000630     05  WS-TRACE-USER-LO4       PIC X(004).
000640     05  FILLER                  PIC X(034).
000650*
000660*    END-OF-WORKING-STORAGE SCRATCH ITEMS -- SAME SPOT THE OLD
000670*    VENDOR AND CONTROL-FILE PROGRAMS KEPT THEIRS.
000680 77  WS-MSG-CONFIRMATION         PIC X(040) VALUE
000690     "PROFILE-EXISTS-BY-USER PASS COMPLETED NORMALLY".
000700 77  WS-EDITED-LOOKUP-COUNT      PIC ZZZZZZ9.
000710*
000720*>_________________________________________________________________________
000730*
000740 PROCEDURE DIVISION.
000750*
000760 0000-MAIN-CONTROL.
000770*
000780     PERFORM 0100-INITIALIZE.
000790     PERFORM 0200-CHECK-EXISTENCE THRU 0200-CHECK-EXISTENCE-EXIT.
000800     PERFORM 0900-TERMINATE.
000810*
000820     EXIT PROGRAM.
000830     STOP RUN.
000840*>_________________________________________________________________________
000850*
000860 0100-INITIALIZE.
000870*
000880     MOVE "PROFILE-EXISTS-BY-USER" TO WS-BANNER-RUN-NAME.
000890     PERFORM BUILD-RUN-BANNER.
000900*
000910     OPEN I-O   PROFILE-BY-USER-FILE.
000920     OPEN INPUT PROFILE-TRANS-FILE.
000930     OPEN OUTPUT PROFILE-RESULT-FILE.
000940*
000950     PERFORM 9000-READ-TRANS-NEXT-RECORD
000960         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
000970*>_________________________________________________________________________
000980*
000990 0200-CHECK-EXISTENCE.
001000*
001010     IF WS-END-OF-FILE
001020        GO TO 0200-CHECK-EXISTENCE-EXIT.
001030*
001040     ADD 1 TO WS-TRANSACTIONS-READ.
001050*
001060     MOVE PT-USER-ID TO WS-LOOKUP-USER-ID.
001070     MOVE PT-USER-ID TO WS-PFUSR-REL-KEY.
001080     PERFORM LOOK-FOR-PFUSR-RECORD.
001090*
001100     MOVE "EU" TO PR-ACTION-CODE.
001110     MOVE PT-USER-ID TO PR-USER-ID.
001120     MOVE "OK" TO PR-RESULT-CODE.
001130     MOVE "EXISTENCE CHECKED" TO PR-RESULT-MESSAGE.
001140*
001150     IF PFUSR-RECORD-WAS-FOUND
001160        MOVE "Y" TO PR-EXISTS-FLAG
001170     ELSE
001180        MOVE "N" TO PR-EXISTS-FLAG.
001190*
001200     WRITE PR-PROFILE-RESULT-RECORD.
001210     MOVE PR-EXISTS-FLAG TO WS-TRACE-EXISTS-FLAG.
001220     MOVE WS-LOOKUP-USER-LO4 TO WS-TRACE-USER-LO4.
001230     DISPLAY WS-TRACE-LINE.
001240     PERFORM BUMP-RECORD-WRITTEN-COUNT.
001250     MOVE SPACES TO PR-PROFILE-RESULT-RECORD.
001260*
001270     PERFORM 9000-READ-TRANS-NEXT-RECORD
001280         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
001290     GO TO 0200-CHECK-EXISTENCE.
001300*
001310 0200-CHECK-EXISTENCE-EXIT.
001320     EXIT.
001330*>_________________________________________________________________________
001340*
001350 0900-TERMINATE.
001360*
001370     MOVE WS-TRANSACTIONS-READ TO WS-EDITED-LOOKUP-COUNT.
001380     DISPLAY "EXISTENCE CHECKS (EDITED): " WS-EDITED-LOOKUP-COUNT.
001390     DISPLAY WS-MSG-CONFIRMATION.
001400*
001410     CLOSE PROFILE-BY-USER-FILE.
001420     CLOSE PROFILE-TRANS-FILE.
001430     CLOSE PROFILE-RESULT-FILE.
001440*>_________________________________________________________________________
001450*
001460 9000-READ-TRANS-NEXT-RECORD.
001470*
001480     READ PROFILE-TRANS-FILE
001490         AT END
001500             MOVE "Y" TO WS-END-OF-FILE-SW.
001510*
001520     IF WS-END-OF-FILE
001530        GO TO 9000-READ-TRANS-NEXT-RECORD-EXIT.
001540*
001550     IF NOT PT-ACTION-EXISTS-BY-USER-ID
001560        GO TO 9000-READ-TRANS-NEXT-RECORD.
001570*
001580 9000-READ-TRANS-NEXT-RECORD-EXIT.
001590     EXIT.
001600*>_________________________________________________________________________
001610*
001620     COPY "PLGENERAL.CBL".
001630     COPY "PL-LOOK-FOR-PFUSR-RECORD.CBL".
001640*>_________________________________________________________________________
