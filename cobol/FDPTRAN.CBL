000010*
000020*    FDPTRAN.CBL -- PROFILE TRANSACTION RECORD LAYOUT
000030*    THE PT-xxx-PRESENT FLAGS CARRY WHICH FIELDS THE CALLER
000040*    ACTUALLY SUPPLIED ON AN UPDATE REQUEST -- A FIELD LEFT OFF
000050*    THE REQUEST MUST NOT OVERLAY THE FIELD ALREADY ON FILE.
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-08-30  M.CHEN
000080*     2014-04-11 MPC TKT#8630  ADDED THE FIELD-PRESENT GROUP FOR
000090*                              PARTIAL-UPDATE REQUESTS
000100*    ------------------------------------------------------------
000110 FD  PROFILE-TRANS-FILE
000120     LABEL RECORDS ARE STANDARD.
000130*
000140 01  PT-PROFILE-TRANS-RECORD.
000150     05  PT-ACTION-CODE          PIC X(002).
000160         88  PT-ACTION-LIST-ALL             VALUE "LA".
000170         88  PT-ACTION-GET-BY-PROFILE-ID    VALUE "GP".
000180         88  PT-ACTION-GET-BY-USER-ID       VALUE "GU".
000190         88  PT-ACTION-CREATE               VALUE "CR".
000200         88  PT-ACTION-UPDATE               VALUE "UP".
000210         88  PT-ACTION-DELETE-BY-PROFILE-ID VALUE "DP".
000220         88  PT-ACTION-DELETE-BY-USER-ID    VALUE "DU".
000230         88  PT-ACTION-EXISTS-BY-USER-ID    VALUE "EU".
000240     05  PT-PROFILE-ID           PIC 9(009).
000250     05  PT-USER-ID              PIC 9(009).
000260     05  PT-FIELD-PRESENT-FLAGS.
000270         10  PT-FIRST-NAME-PRES  PIC X(001).
000280             88  PT-FIRST-NAME-SUPPLIED     VALUE "Y".
000290         10  PT-LAST-NAME-PRES   PIC X(001).
000300             88  PT-LAST-NAME-SUPPLIED      VALUE "Y".
000310         10  PT-EMAIL-PRES       PIC X(001).
000320             88  PT-EMAIL-SUPPLIED          VALUE "Y".
000330         10  PT-PHONE-PRES       PIC X(001).
000340             88  PT-PHONE-SUPPLIED          VALUE "Y".
000350         10  PT-ADDRESS-PRES     PIC X(001).
000360             88  PT-ADDRESS-SUPPLIED        VALUE "Y".
000370         10  PT-CITY-PRES        PIC X(001).
000380             88  PT-CITY-SUPPLIED           VALUE "Y".
000390         10  PT-POSTAL-PRES      PIC X(001).
000400             88  PT-POSTAL-SUPPLIED         VALUE "Y".
000410         10  PT-COUNTRY-PRES     PIC X(001).
000420             88  PT-COUNTRY-SUPPLIED        VALUE "Y".
000430     05  PT-FIRST-NAME           PIC X(100).
000440     05  PT-LAST-NAME            PIC X(100).
000450     05  PT-EMAIL                PIC X(255).
000460     05  PT-PHONE-NUMBER         PIC X(020).
000470     05  PT-ADDRESS              PIC X(500).
000480     05  PT-CITY                 PIC X(100).
000490     05  PT-POSTAL-CODE          PIC X(020).
000500     05  PT-COUNTRY              PIC X(100).
000510     05  FILLER                  PIC X(020).
