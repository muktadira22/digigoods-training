000010*
000020*    SLDISC.CBL -- FILE-CONTROL ENTRY FOR THE DISCOUNT MASTER
000030*    ------------------------------------------------------------
000040*     WRITTEN ..... 2011-09-12  M.CHEN
000050*    ------------------------------------------------------------
000060     SELECT DISCOUNT-MASTER-FILE
000070         ASSIGN TO "DISCMSTR"
000080         ORGANIZATION IS INDEXED
000090         ACCESS MODE IS DYNAMIC
000100         RECORD KEY IS DM-DISCOUNT-CODE
000110         FILE STATUS IS WS-DISC-FILE-STATUS.
