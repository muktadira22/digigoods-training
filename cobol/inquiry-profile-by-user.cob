000010*
000020 IDENTIFICATION DIVISION.
000030*
000040 PROGRAM-ID.    INQUIRY-PROFILE-BY-USER.
000050 AUTHOR.        R. HALVORSEN.
000060 INSTALLATION.  DIGIGOODS DATA PROCESSING.
000070 DATE-WRITTEN.  SEPTEMBER 1991.
000080 DATE-COMPILED.
000090 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*    ------------------------------------------------------------
000120*    CHANGE LOG
000130*    ------------------------------------------------------------
000140*    1991-09-18 RH  TKT#0971  ORIGINAL VERSION, LIFTED FROM THE
000150*                             INQUIRY-VENDOR-BY-NAME PATTERN --
000160*                             THAT PROGRAM SCANNED AN ALTERNATE
000170*                             INDEX WITH START/READ NEXT.
000180*    1998-11-09 RH  TKT#4471  YEAR 2000 REVIEW, NO CHANGE NEEDED.
000190*    2001-05-04 BDK TKT#5114  OPERATOR SCREEN REMOVED -- NOW
000200*                             DRIVEN OFF PROFTRAN, WRITES PROFOUT.
000210*    2004-09-21 BDK TKT#6032  SCAN REPLACED BY A SINGLE RANDOM
000220*                             READ OF THE NEW PROFILE/USER CROSS-
000230*                             REFERENCE FILE -- FASTER AND DOES
000240*                             NOT NEED AN ALTERNATE INDEX.
000250*    2012-07-23 MPC TKT#8233  MAIN LOOP AND THE TRANS-READ FILTER
000260*                             REWRITTEN AS BOUNDED GO TO RANGES --
000270*                             SAME HABIT NOW USED THROUGHOUT THE
000280*                             PROFILE AND DISCOUNT JOB STEPS.
000290*    ------------------------------------------------------------
000300*
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS LOWER-ALPHA IS "a" THRU "z"
000360     CLASS UPPER-ALPHA IS "A" THRU "Z"
000370     UPSI-0.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400*
000410     COPY "SLPROF.CBL".
000420     COPY "SLPFUSR.CBL".
000430     COPY "SLPTRAN.CBL".
000440     COPY "SLPOUT.CBL".
000450*
000460 DATA DIVISION.
000470 FILE SECTION.
000480*
000490     COPY "FDPROF.CBL".
000500     COPY "FDPFUSR.CBL".
000510     COPY "FDPTRAN.CBL".
000520     COPY "FDPOUT.CBL".
000530*
000540 WORKING-STORAGE SECTION.
000550*
000560     COPY "WSBATCH01.CBL".
000570*
000580 01  WS-LOOKUP-KEY-AREA.
000590     05  WS-LOOKUP-USER-ID       PIC 9(09).
000600 01  FILLER REDEFINES WS-LOOKUP-KEY-AREA.
000610     05  FILLER                  PIC 9(05).
000620     05  WS-LOOKUP-USER-LO4      PIC 9(04).
000630*
000640 01  WS-TRACE-LINE               PIC X(040).
000650 01  FILLER REDEFINES WS-TRACE-LINE.
000660     05  WS-TRACE-RESULT         PIC X(002).
000670     05  FILLER                  PIC X(001).
000680     05  WS-TRACE-USER-LO4       PIC X(004).
000690     05  FILLER                  PIC X(033).
000700*
000710*    END-OF-WORKING-STORAGE SCRATCH ITEMS -- SAME SPOT THE OLD
000720*    VENDOR AND CONTROL-FILE PROGRAMS KEPT THEIRS.
000730 77  WS-MSG-CONFIRMATION         PIC X(040) VALUE
000740     "PROFILE-BY-USER INQUIRY PASS COMPLETED NORMALLY".
000750 77  WS-EDITED-LOOKUP-COUNT      PIC ZZZZZZ9.
000760*
000770*>_________________________________________________________________________
000780*
000790 PROCEDURE DIVISION.
000800*
000810 0000-MAIN-CONTROL.
000820*
000830     PERFORM 0100-INITIALIZE.
000840     PERFORM 0200-LOOK-UP-BY-USER THRU 0200-LOOK-UP-BY-USER-EXIT.
000850     PERFORM 0900-TERMINATE.
000860*
000870     EXIT PROGRAM.
000880     STOP RUN.
000890*>_________________________________________________________________________
000900*
000910 0100-INITIALIZE.
000920*
000930     MOVE "INQUIRY-PROFILE-BY-USER" TO WS-BANNER-RUN-NAME.
000940     PERFORM BUILD-RUN-BANNER.
000950*
000960     OPEN I-O   PROFILE-MASTER-FILE.
000970     OPEN I-O   PROFILE-BY-USER-FILE.
000980     OPEN INPUT PROFILE-TRANS-FILE.
000990     OPEN OUTPUT PROFILE-RESULT-FILE.
001000*
001010     PERFORM 9000-READ-TRANS-NEXT-RECORD
001020         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
001030*>_________________________________________________________________________
001040*
001050 0200-LOOK-UP-BY-USER.
001060*
001070     IF WS-END-OF-FILE
001080        GO TO 0200-LOOK-UP-BY-USER-EXIT.
001090*
001100     ADD 1 TO WS-TRANSACTIONS-READ.
001110*
001120     MOVE PT-USER-ID TO WS-LOOKUP-USER-ID.
001130     MOVE PT-USER-ID TO WS-PFUSR-REL-KEY.
001140     PERFORM LOOK-FOR-PFUSR-RECORD.
001150*
001160     MOVE "GU" TO PR-ACTION-CODE.
001170     MOVE PT-USER-ID TO PR-USER-ID.
001180*
001190     IF PFUSR-RECORD-WAS-FOUND
001200        MOVE PU-PROFILE-ID TO WS-PROFILE-REL-KEY
001210        PERFORM LOOK-FOR-PROFILE-RECORD
001220        IF PROFILE-RECORD-WAS-FOUND
001230           MOVE "OK" TO PR-RESULT-CODE
001240           MOVE "PROFILE FOUND" TO PR-RESULT-MESSAGE
001250           MOVE PF-PROFILE-ID      TO PR-PROFILE-ID
001260           MOVE PF-FIRST-NAME      TO PR-FIRST-NAME
001270           MOVE PF-LAST-NAME       TO PR-LAST-NAME
001280           MOVE PF-EMAIL           TO PR-EMAIL
001290           MOVE PF-PHONE-NUMBER    TO PR-PHONE-NUMBER
001300           MOVE PF-ADDRESS         TO PR-ADDRESS
001310           MOVE PF-CITY            TO PR-CITY
001320           MOVE PF-POSTAL-CODE     TO PR-POSTAL-CODE
001330           MOVE PF-COUNTRY         TO PR-COUNTRY
001340        ELSE
001350           MOVE "E3" TO PR-RESULT-CODE
001360           MOVE "PROFILE NOT FOUND" TO PR-RESULT-MESSAGE
001370     ELSE
001380        MOVE "E3" TO PR-RESULT-CODE
001390        MOVE "PROFILE NOT FOUND" TO PR-RESULT-MESSAGE.
001400*
001410     WRITE PR-PROFILE-RESULT-RECORD.
001420     MOVE PR-RESULT-CODE TO WS-TRACE-RESULT.
001430     MOVE WS-LOOKUP-USER-LO4 TO WS-TRACE-USER-LO4.
001440     DISPLAY WS-TRACE-LINE.
001450     PERFORM BUMP-RECORD-WRITTEN-COUNT.
001460     IF NOT PR-RESULT-OK
001470        PERFORM BUMP-ERROR-COUNT.
001480     MOVE SPACES TO PR-PROFILE-RESULT-RECORD.
001490*
001500     PERFORM 9000-READ-TRANS-NEXT-RECORD
001510         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
001520     GO TO 0200-LOOK-UP-BY-USER.
001530*
001540 0200-LOOK-UP-BY-USER-EXIT.
001550     EXIT.
001560*>_________________________________________________________________________
001570*
001580 0900-TERMINATE.
001590*
001600     MOVE WS-TRANSACTIONS-READ TO WS-EDITED-LOOKUP-COUNT.
001610     DISPLAY "PROFILE-BY-USER LOOKUPS (EDITED): " WS-EDITED-LOOKUP-COUNT.
001620     DISPLAY WS-MSG-CONFIRMATION.
001630*
001640     CLOSE PROFILE-MASTER-FILE.
001650     CLOSE PROFILE-BY-USER-FILE.
001660     CLOSE PROFILE-TRANS-FILE.
001670     CLOSE PROFILE-RESULT-FILE.
001680*>_________________________________________________________________________
001690*
001700 9000-READ-TRANS-NEXT-RECORD.
001710*
001720     READ PROFILE-TRANS-FILE
001730         AT END
001740             MOVE "Y" TO WS-END-OF-FILE-SW.
001750*
001760     IF WS-END-OF-FILE
001770        GO TO 9000-READ-TRANS-NEXT-RECORD-EXIT.
001780*
001790     IF NOT PT-ACTION-GET-BY-USER-ID
001800        GO TO 9000-READ-TRANS-NEXT-RECORD.
001810*
001820 9000-READ-TRANS-NEXT-RECORD-EXIT.
001830     EXIT.
001840*>_________________________________________________________________________
001850*
001860     COPY "PLGENERAL.CBL".
001870     COPY "PL-LOOK-FOR-PROFILE-RECORD.CBL".
001880     COPY "PL-LOOK-FOR-PFUSR-RECORD.CBL".
001890*>_________________________________________________________________________
