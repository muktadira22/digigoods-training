000010*
000020*    PL-LOOK-FOR-USER-RECORD.CBL
000030*    EXISTENCE CHECK OF THE USER MASTER BY USER-ID.  CALLER
000040*    MOVES THE KEY TO WS-USERM-REL-KEY BEFORE PERFORMING THIS.
000050*    ------------------------------------------------------------
000060*     WRITTEN ..... 2011-08-30  M.CHEN
000070*    ------------------------------------------------------------
000080 LOOK-FOR-USER-RECORD.
000081*
000090*
000100     MOVE "Y" TO WS-USERM-FOUND-SW.
000110     READ USER-MASTER-FILE
000120         INVALID KEY
000130             MOVE "N" TO WS-USERM-FOUND-SW.
000140*>_________________________________________________________________________
