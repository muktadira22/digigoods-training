000010*
000020 IDENTIFICATION DIVISION.
000030*
000040 PROGRAM-ID.    LIST-DISCOUNTS.
000050 AUTHOR.        M. CHEN.
000060 INSTALLATION.  DIGIGOODS DATA PROCESSING.
000070 DATE-WRITTEN.  SEPTEMBER 1992.
000080 DATE-COMPILED.
000090 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*    ------------------------------------------------------------
000120*    CHANGE LOG
000130*    ------------------------------------------------------------
000140*    1992-09-08 MC  TKT#1711  ORIGINAL VERSION, LIFTED FROM THE
000150*                             STATE-CODE-MAINTENANCE SEQUENTIAL
000160*                             LISTING PASS -- NO HEADING OR PAGE
000170*                             APPARATUS CARRIED OVER, THIS STEP
000180*                             WRITES A PLAIN RESULT RECORD PER
000190*                             DISCOUNT CODE, NOT A PRINTED REPORT.
000200*    1998-11-09 RH  TKT#4471  YEAR 2000 REVIEW, NO CHANGE NEEDED.
000210*    2001-05-04 BDK TKT#5114  OPERATOR SCREEN REMOVED -- THIS
000220*                             STEP NOW RUNS UNATTENDED.
000230*    2009-03-11 MPC TKT#7102  SCAN LOOP REWRITTEN AS A BOUNDED
000240*                             GO TO RANGE -- MATCHES THE HABIT
000250*                             THE OLD STATE-FILE LISTING USED.
000260*    ------------------------------------------------------------
000270*
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM
000320     CLASS LOWER-ALPHA IS "a" THRU "z"
000330     CLASS UPPER-ALPHA IS "A" THRU "Z"
000340     UPSI-0.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370*
000380     COPY "SLDISC.CBL".
000390     COPY "SLDOUT.CBL".
000400*
000410 DATA DIVISION.
000420 FILE SECTION.
000430*
000440     COPY "FDDISC.CBL".
000450     COPY "FDDOUT.CBL".
000460*
000470 WORKING-STORAGE SECTION.
000480*
000490     COPY "WSBATCH01.CBL".
000500*
000510 01  WS-SCAN-SWITCHES.
000520     05  WS-SCAN-STARTED-SW      PIC X VALUE "N".
000530         88  WS-SCAN-WAS-STARTED        VALUE "Y".
000540 01  FILLER REDEFINES WS-SCAN-SWITCHES.
000550     05  WS-SCAN-SWITCHES-KEY    PIC X(001).
000560*
000570 01  WS-TRACE-LINE               PIC X(040).
000580 01  FILLER REDEFINES WS-TRACE-LINE.
000590     05  WS-TRACE-COUNT          PIC 9(007).
000600     05  FILLER                  PIC X(001).
000610     05  WS-TRACE-LITERAL        PIC X(020) VALUE
000620         "DISCOUNTS LISTED".
000630     05  FILLER                  PIC X(012).
000640*
000650*    END-OF-WORKING-STORAGE SCRATCH ITEMS -- SAME SPOT THE OLD
000660*    STATE-CODE-MAINTENANCE PROGRAM KEPT ITS OWN.
000670 77  WS-MSG-CONFIRMATION         PIC X(040) VALUE
000680     "DISCOUNT LISTING PASS COMPLETED NORMALLY".
000690 77  WS-EDITED-LIST-COUNT        PIC ZZZZZZ9.
000700*
000710*>_________________________________________________________________________
000720*
000730 PROCEDURE DIVISION.
000740*
000750 0000-MAIN-CONTROL.
000760*
000770     PERFORM 0100-INITIALIZE.
000780     PERFORM 0200-LIST-ALL-DISCOUNTS THRU 0200-LIST-ALL-DISCOUNTS-EXIT.
000790     PERFORM 0900-TERMINATE.
000800*
000810     EXIT PROGRAM.
000820     STOP RUN.
000830*>_________________________________________________________________________
000840*
000850 0100-INITIALIZE.
000860*
000870     MOVE "LIST-DISCOUNTS" TO WS-BANNER-RUN-NAME.
000880     PERFORM BUILD-RUN-BANNER.
000890*
000900     OPEN INPUT  DISCOUNT-MASTER-FILE.
000910     OPEN OUTPUT DISCOUNT-RESULT-FILE.
000920*>_________________________________________________________________________
000930*
000940 0200-LIST-ALL-DISCOUNTS.
000950*
000960     IF NOT WS-SCAN-WAS-STARTED
000970        MOVE "Y" TO WS-SCAN-STARTED-SW
000980        START DISCOUNT-MASTER-FILE KEY NOT LESS THAN DM-DISCOUNT-CODE
000990            INVALID KEY
001000                MOVE "Y" TO WS-END-OF-FILE-SW.
001010*
001020     IF WS-END-OF-FILE
001030        GO TO 0200-LIST-ALL-DISCOUNTS-EXIT.
001040*
001050     READ DISCOUNT-MASTER-FILE NEXT RECORD
001060         AT END
001070             MOVE "Y" TO WS-END-OF-FILE-SW.
001080*
001090     IF WS-END-OF-FILE
001100        GO TO 0200-LIST-ALL-DISCOUNTS-EXIT.
001110*
001120     IF DM-RECORD-ACTIVE
001130        PERFORM 0300-EMIT-ONE-DISCOUNT.
001140*
001150     GO TO 0200-LIST-ALL-DISCOUNTS.
001160*
001170 0200-LIST-ALL-DISCOUNTS-EXIT.
001180     EXIT.
001190*>_________________________________________________________________________
001200*
001210 0300-EMIT-ONE-DISCOUNT.
001220*
001230     MOVE "LA"                   TO DR-REQUEST-TYPE.
001240     MOVE "OK"                   TO DR-RESULT-CODE.
001250     MOVE "DISCOUNT LISTED"      TO DR-RESULT-MESSAGE.
001260     MOVE 1                      TO DR-MATCHED-COUNT.
001270     MOVE DM-DISCOUNT-ID         TO DR-DISCOUNT-ID.
001280     MOVE DM-DISCOUNT-CODE       TO DR-DISCOUNT-CODE.
001290     MOVE DM-PERCENTAGE          TO DR-PERCENTAGE.
001300     MOVE DM-REMAINING-USES      TO DR-REMAINING-USES.
001310     MOVE DM-VALID-FROM          TO DR-VALID-FROM.
001320     MOVE DM-VALID-UNTIL         TO DR-VALID-UNTIL.
001330*
001340     WRITE DR-DISCOUNT-RESULT-RECORD.
001350     PERFORM BUMP-RECORD-WRITTEN-COUNT.
001360     MOVE SPACES TO DR-DISCOUNT-RESULT-RECORD.
001370*>_________________________________________________________________________
001380*
001390 0900-TERMINATE.
001400*
001410     MOVE WS-RECORDS-WRITTEN TO WS-TRACE-COUNT.
001420     DISPLAY WS-TRACE-LINE.
001430     MOVE WS-SCAN-STARTED-SW TO WS-SCAN-SWITCHES-KEY.
001440     DISPLAY "SCAN-STARTED FLAG AT TERMINATION: "
001450             WS-SCAN-SWITCHES-KEY.
001460     MOVE WS-RECORDS-WRITTEN TO WS-EDITED-LIST-COUNT.
001470     DISPLAY "DISCOUNTS LISTED (EDITED): " WS-EDITED-LIST-COUNT.
001480     DISPLAY WS-MSG-CONFIRMATION.
001490*
001500     CLOSE DISCOUNT-MASTER-FILE.
001510     CLOSE DISCOUNT-RESULT-FILE.
001520*>_________________________________________________________________________
001530*
001540     COPY "PLGENERAL.CBL".
001550*>_________________________________________________________________________
