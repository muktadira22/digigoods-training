000010*
000020 IDENTIFICATION DIVISION.
000030*
000040 PROGRAM-ID.    DISCOUNT-VALIDATE-REDEEM.
000050 AUTHOR.        B.D. KOWALSKI.
000060 INSTALLATION.  DIGIGOODS DATA PROCESSING.
000070 DATE-WRITTEN.  SEPTEMBER 1992.
000080 DATE-COMPILED.
000090 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*    ------------------------------------------------------------
000120*    CHANGE LOG
000130*    ------------------------------------------------------------
000140*    1992-09-08 BDK TKT#1710  ORIGINAL VERSION -- ELIGIBILITY
000150*                             CHECK LIFTED FROM SELECT-VOUCHER-
000160*                             TO-PAY, USAGE DECREMENT LIFTED
000170*                             FROM PAY-SELECTED-VOUCHER.
000180*    1993-02-14 BDK TKT#1802  CHECK ORDER LOCKED DOWN TO
000190*                             EXPIRATION, THEN NOT-YET-VALID,
000200*                             THEN EXHAUSTED-USES -- MARKETING
000210*                             WANTS THE SAME MESSAGE EVERY TIME
000220*                             FOR A GIVEN CODE REGARDLESS OF
000230*                             WHICH OTHER CODES ARE ON THE ORDER.
000240*    1995-11-17 RH  TKT#2291  AN ORDER WITH NO CODES PRESENTED IS
000250*                             NOT AN ERROR -- RETURN AN EMPTY
000260*                             MATCHED LIST AND MOVE ON.
000270*    1998-11-09 RH  TKT#4471  YEAR 2000 REVIEW -- VALID-FROM AND
000280*                             VALID-UNTIL ALREADY CARRY A FULL
000290*                             4-DIGIT CENTURY, NO CHANGE NEEDED.
000300*    2001-05-04 BDK TKT#5114  OPERATOR SCREEN REMOVED -- NOW
000310*                             DRIVEN OFF DISCTRAN, WRITES DISCOUT.
000320*    2012-07-23 MPC TKT#8233  MAIN LOOP AND THE TRANS-READ FILTER
000330*                             REWRITTEN AS BOUNDED GO TO RANGES --
000340*                             SAME HABIT NOW USED THROUGHOUT THE
000350*                             PROFILE AND DISCOUNT JOB STEPS.
000360*    2015-07-02 BDK TKT#9140  USAGE DECREMENT NO LONGER RE-CHECKS
000370*                             ELIGIBILITY -- THE LIST HANDED TO
000380*                             THIS STEP WAS ALREADY VALIDATED.
000390*    ------------------------------------------------------------
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS LOWER-ALPHA IS "a" THRU "z"
000460     CLASS UPPER-ALPHA IS "A" THRU "Z"
000470     UPSI-0.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500*
000510     COPY "SLDISC.CBL".
000520     COPY "SLDTRAN.CBL".
000530     COPY "SLDOUT.CBL".
000540*
000550 DATA DIVISION.
000560 FILE SECTION.
000570*
000580     COPY "FDDISC.CBL".
000590     COPY "FDDTRAN.CBL".
000600     COPY "FDDOUT.CBL".
000610*
000620 WORKING-STORAGE SECTION.
000630*
000640     COPY "WSBATCH01.CBL".
000650*
000660 01  WS-MATCH-TABLE.
000670     05  WS-MATCH-ENTRY OCCURS 20 TIMES.
000680         10  WS-MATCH-CODE           PIC X(020).
000690         10  WS-MATCH-DISCOUNT-ID    PIC 9(009).
000700         10  WS-MATCH-PERCENTAGE     PIC 9(003)V9(02).
000710         10  WS-MATCH-REMAINING-USES PIC 9(005).
000720         10  WS-MATCH-VALID-FROM     PIC 9(008).
000730         10  WS-MATCH-VALID-UNTIL    PIC 9(008).
000740*
000750 01  WS-CODE-INDEX-AREA.
000760     05  WS-CODE-INDEX           PIC 9(002) COMP.
000770*
000780 01  WS-ABORT-AREA.
000790     05  WS-ABORT-SW             PIC X VALUE "N".
000800         88  WS-REQUEST-ABORTED         VALUE "Y".
000810     05  WS-ABORT-RESULT-CODE    PIC X(002).
000820     05  WS-ABORT-MESSAGE        PIC X(060).
000830 01  FILLER REDEFINES WS-ABORT-AREA.
000840     05  FILLER                  PIC X(001).
000850     05  WS-ABORT-CODE-DIGIT-2   PIC X(001).
000860     05  FILLER                  PIC X(060).
000870*
000880 01  WS-TRACE-LINE               PIC X(040).
000890 01  FILLER REDEFINES WS-TRACE-LINE.
000900     05  WS-TRACE-RESULT         PIC X(002).
000910     05  FILLER                  PIC X(001).
000920     05  WS-TRACE-MATCHED        PIC 9(002).
000930     05  FILLER                  PIC X(035).
000940*
000950*    END-OF-WORKING-STORAGE SCRATCH ITEMS -- SAME SPOT THE OLD
000960*    VENDOR AND CONTROL-FILE PROGRAMS KEPT THEIRS.
000970 77  WS-MSG-CONFIRMATION         PIC X(040) VALUE
000980     "DISCOUNT VALIDATE/REDEEM PASS COMPLETED NORMALLY".
000990 77  WS-EDITED-TRANS-COUNT       PIC ZZZZZZ9.
001000*
001010*>_________________________________________________________________________
001020*
001030 PROCEDURE DIVISION.
001040*
001050 0000-MAIN-CONTROL.
001060*
001070     PERFORM 0100-INITIALIZE.
001080     PERFORM 0200-PROCESS-ONE-TRANSACTION
001090         THRU 0200-PROCESS-ONE-TRANSACTION-EXIT.
001100     PERFORM 0900-TERMINATE.
001110*
001120     EXIT PROGRAM.
001130     STOP RUN.
001140*>_________________________________________________________________________
001150*
001160 0100-INITIALIZE.
001170*
001180     MOVE "DISCOUNT-VALIDATE-REDEEM" TO WS-BANNER-RUN-NAME.
001190     PERFORM BUILD-RUN-BANNER.
001200*
001210     OPEN I-O   DISCOUNT-MASTER-FILE.
001220     OPEN INPUT DISCOUNT-TRANS-FILE.
001230     OPEN OUTPUT DISCOUNT-RESULT-FILE.
001240*
001250     PERFORM 9000-READ-TRANS-NEXT-RECORD
001260         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
001270*>_________________________________________________________________________
001280*
001290 0200-PROCESS-ONE-TRANSACTION.
001300*
001310     IF WS-END-OF-FILE
001320        GO TO 0200-PROCESS-ONE-TRANSACTION-EXIT.
001330*
001340     ADD 1 TO WS-TRANSACTIONS-READ.
001350     MOVE DT-PROCESSING-DATE TO WS-RUN-DATE-CCYYMMDD.
001360*
001370     PERFORM 1000-VALIDATE-DISCOUNTS.
001380*
001390     IF NOT WS-REQUEST-ABORTED
001400        PERFORM 2000-REDEEM-DISCOUNTS.
001410*
001420     PERFORM 9000-READ-TRANS-NEXT-RECORD
001430         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
001440     GO TO 0200-PROCESS-ONE-TRANSACTION.
001450*
001460 0200-PROCESS-ONE-TRANSACTION-EXIT.
001470     EXIT.
001480*>_________________________________________________________________________
001490*
001500 1000-VALIDATE-DISCOUNTS.
001510*
001520     MOVE "N" TO WS-ABORT-SW.
001530*
001540     IF DT-CODE-COUNT EQUAL ZERO
001550        PERFORM 1900-WRITE-EMPTY-RESULT
001560     ELSE
001570        PERFORM 1100-LOOK-UP-PRESENTED-CODES
001580        IF NOT WS-REQUEST-ABORTED
001590           PERFORM 1200-CHECK-ELIGIBILITY.
001600*
001610     IF WS-REQUEST-ABORTED
001620        PERFORM 1800-WRITE-ABORT-RESULT
001630     ELSE
001640        IF DT-CODE-COUNT GREATER THAN ZERO
001650           PERFORM 1300-WRITE-MATCHED-RESULTS.
001660*>_________________________________________________________________________
001670*
001680 1100-LOOK-UP-PRESENTED-CODES.
001690*
001700     MOVE 1 TO WS-CODE-INDEX.
001710     PERFORM 1110-LOOK-UP-ONE-CODE
001720         VARYING WS-CODE-INDEX FROM 1 BY 1
001730         UNTIL WS-CODE-INDEX GREATER THAN DT-CODE-COUNT
001740            OR WS-REQUEST-ABORTED.
001750*>_________________________________________________________________________
001760*
001770 1110-LOOK-UP-ONE-CODE.
001780*
001790     MOVE DT-PRESENTED-CODE (WS-CODE-INDEX) TO DM-DISCOUNT-CODE.
001800     PERFORM LOOK-FOR-DISCOUNT-RECORD.
001810*
001820     IF DISCOUNT-RECORD-WAS-FOUND
001830        MOVE DT-PRESENTED-CODE (WS-CODE-INDEX)
001840                                  TO WS-MATCH-CODE (WS-CODE-INDEX)
001850        MOVE DM-DISCOUNT-ID       TO WS-MATCH-DISCOUNT-ID (WS-CODE-INDEX)
001860        MOVE DM-PERCENTAGE        TO WS-MATCH-PERCENTAGE (WS-CODE-INDEX)
001870        MOVE DM-REMAINING-USES    TO WS-MATCH-REMAINING-USES (WS-CODE-INDEX)
001880        MOVE DM-VALID-FROM        TO WS-MATCH-VALID-FROM (WS-CODE-INDEX)
001890        MOVE DM-VALID-UNTIL       TO WS-MATCH-VALID-UNTIL (WS-CODE-INDEX)
001900     ELSE
001910        MOVE "Y"  TO WS-ABORT-SW
001920        MOVE "E1" TO WS-ABORT-RESULT-CODE
001930        MOVE "DISCOUNT CODE NOT FOUND" TO WS-ABORT-MESSAGE.
001940*>_________________________________________________________________________
001950*
001960 1200-CHECK-ELIGIBILITY.
001970*
001980     MOVE 1 TO WS-CODE-INDEX.
001990     PERFORM 1210-CHECK-ONE-CODE
002000         VARYING WS-CODE-INDEX FROM 1 BY 1
002010         UNTIL WS-CODE-INDEX GREATER THAN DT-CODE-COUNT
002020            OR WS-REQUEST-ABORTED.
002030*>_________________________________________________________________________
002040*
002050 1210-CHECK-ONE-CODE.
002060*
002070     IF DT-PROCESSING-DATE GREATER THAN
002080                        WS-MATCH-VALID-UNTIL (WS-CODE-INDEX)
002090        MOVE "Y"  TO WS-ABORT-SW
002100        MOVE "E2" TO WS-ABORT-RESULT-CODE
002110        MOVE "DISCOUNT HAS EXPIRED" TO WS-ABORT-MESSAGE
002120     ELSE
002130        IF DT-PROCESSING-DATE LESS THAN
002140                        WS-MATCH-VALID-FROM (WS-CODE-INDEX)
002150           MOVE "Y"  TO WS-ABORT-SW
002160           MOVE "E3" TO WS-ABORT-RESULT-CODE
002170           MOVE "DISCOUNT IS NOT YET VALID" TO WS-ABORT-MESSAGE
002180        ELSE
002190           IF WS-MATCH-REMAINING-USES (WS-CODE-INDEX) EQUAL ZERO
002200              MOVE "Y"  TO WS-ABORT-SW
002210              MOVE "E4" TO WS-ABORT-RESULT-CODE
002220              MOVE "DISCOUNT HAS NO REMAINING USES"
002230                TO WS-ABORT-MESSAGE.
002240*>_________________________________________________________________________
002250*
002260 1300-WRITE-MATCHED-RESULTS.
002270*
002280     MOVE 1 TO WS-CODE-INDEX.
002290     PERFORM 1310-WRITE-ONE-MATCHED-RESULT
002300         VARYING WS-CODE-INDEX FROM 1 BY 1
002310         UNTIL WS-CODE-INDEX GREATER THAN DT-CODE-COUNT.
002320*>_________________________________________________________________________
002330*
002340 1310-WRITE-ONE-MATCHED-RESULT.
002350*
002360     MOVE "VR" TO DR-REQUEST-TYPE.
002370     MOVE "OK" TO DR-RESULT-CODE.
002380     MOVE "DISCOUNT VALIDATED" TO DR-RESULT-MESSAGE.
002390     MOVE DT-CODE-COUNT TO DR-MATCHED-COUNT.
002400     MOVE WS-MATCH-DISCOUNT-ID (WS-CODE-INDEX)    TO DR-DISCOUNT-ID.
002410     MOVE WS-MATCH-CODE (WS-CODE-INDEX)           TO DR-DISCOUNT-CODE.
002420     MOVE WS-MATCH-PERCENTAGE (WS-CODE-INDEX)     TO DR-PERCENTAGE.
002430     MOVE WS-MATCH-REMAINING-USES (WS-CODE-INDEX) TO DR-REMAINING-USES.
002440     MOVE WS-MATCH-VALID-FROM (WS-CODE-INDEX)     TO DR-VALID-FROM.
002450     MOVE WS-MATCH-VALID-UNTIL (WS-CODE-INDEX)    TO DR-VALID-UNTIL.
002460*
002470     PERFORM 8000-WRITE-RESULT-RECORD.
002480*>_________________________________________________________________________
002490*
002500 1800-WRITE-ABORT-RESULT.
002510*
002520     MOVE "VR"                TO DR-REQUEST-TYPE.
002530     MOVE WS-ABORT-RESULT-CODE TO DR-RESULT-CODE.
002540     MOVE WS-ABORT-MESSAGE    TO DR-RESULT-MESSAGE.
002550     MOVE ZERO                TO DR-MATCHED-COUNT.
002560*
002570     DISPLAY "DISCOUNT REQUEST ABORTED, REASON " WS-ABORT-CODE-DIGIT-2.
002580     PERFORM 8000-WRITE-RESULT-RECORD.
002590*>_________________________________________________________________________
002600*
002610 1900-WRITE-EMPTY-RESULT.
002620*
002630     MOVE "VR" TO DR-REQUEST-TYPE.
002640     MOVE "OK" TO DR-RESULT-CODE.
002650     MOVE "NO DISCOUNT CODES PRESENTED" TO DR-RESULT-MESSAGE.
002660     MOVE ZERO TO DR-MATCHED-COUNT.
002670*
002680     PERFORM 8000-WRITE-RESULT-RECORD.
002690*>_________________________________________________________________________
002700*
002710 2000-REDEEM-DISCOUNTS.
002720*
002730     IF DT-CODE-COUNT GREATER THAN ZERO
002740        MOVE 1 TO WS-CODE-INDEX
002750        PERFORM 2100-REDEEM-ONE-DISCOUNT
002760            VARYING WS-CODE-INDEX FROM 1 BY 1
002770            UNTIL WS-CODE-INDEX GREATER THAN DT-CODE-COUNT.
002780*>_________________________________________________________________________
002790*
002800 2100-REDEEM-ONE-DISCOUNT.
002810*
002820     MOVE WS-MATCH-CODE (WS-CODE-INDEX) TO DM-DISCOUNT-CODE.
002830     PERFORM LOOK-FOR-DISCOUNT-RECORD.
002840*
002850     IF DISCOUNT-RECORD-WAS-FOUND
002860        SUBTRACT 1 FROM DM-REMAINING-USES
002870        REWRITE DM-DISCOUNT-RECORD.
002880*>_________________________________________________________________________
002890*
002900 8000-WRITE-RESULT-RECORD.
002910*
002920     WRITE DR-DISCOUNT-RESULT-RECORD.
002930     MOVE DR-RESULT-CODE TO WS-TRACE-RESULT.
002940     MOVE DR-MATCHED-COUNT TO WS-TRACE-MATCHED.
002950     DISPLAY WS-TRACE-LINE.
002960     PERFORM BUMP-RECORD-WRITTEN-COUNT.
002970     IF NOT DR-RESULT-OK
002980        PERFORM BUMP-ERROR-COUNT.
002990     MOVE SPACES TO DR-DISCOUNT-RESULT-RECORD.
003000*>_________________________________________________________________________
003010*
003020 0900-TERMINATE.
003030*
003040     MOVE WS-TRANSACTIONS-READ TO WS-EDITED-TRANS-COUNT.
003050     DISPLAY "DISCOUNT TRANSACTIONS PROCESSED (EDITED): "
003060             WS-EDITED-TRANS-COUNT.
003070     DISPLAY WS-MSG-CONFIRMATION.
003080*
003090     CLOSE DISCOUNT-MASTER-FILE.
003100     CLOSE DISCOUNT-TRANS-FILE.
003110     CLOSE DISCOUNT-RESULT-FILE.
003120*>_________________________________________________________________________
003130*
003140 9000-READ-TRANS-NEXT-RECORD.
003150*
003160     READ DISCOUNT-TRANS-FILE
003170         AT END
003180             MOVE "Y" TO WS-END-OF-FILE-SW.
003190*
003200     IF WS-END-OF-FILE
003210        GO TO 9000-READ-TRANS-NEXT-RECORD-EXIT.
003220*
003230     IF NOT DT-REQUEST-VALIDATE-REDEEM
003240        GO TO 9000-READ-TRANS-NEXT-RECORD.
003250*
003260 9000-READ-TRANS-NEXT-RECORD-EXIT.
003270     EXIT.
003280*>_________________________________________________________________________
003290*
003300     COPY "PLGENERAL.CBL".
003310     COPY "PL-LOOK-FOR-DISCOUNT-RECORD.CBL".
003320*>_________________________________________________________________________
