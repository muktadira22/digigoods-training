000010*
000020*    SLPFUSR.CBL -- FILE-CONTROL ENTRY FOR THE PROFILE/USER
000030*    CROSS-REFERENCE FILE (STANDS IN FOR THE SECONDARY UNIQUE
000040*    INDEX ON USER-ID -- THIS RUNTIME HAS NO ISAM SUPPORT)
000050*    ------------------------------------------------------------
000060*     WRITTEN ..... 2011-08-30  M.CHEN
000070*     2013-01-22 MPC TKT#8055  FILE STATUS FIELD ADDED
000080*    ------------------------------------------------------------
000090     SELECT PROFILE-BY-USER-FILE
000100         ASSIGN TO "PROFXREF"
000110         ORGANIZATION IS RELATIVE
000120         ACCESS MODE IS RANDOM
000130         RELATIVE KEY IS WS-PFUSR-REL-KEY
000140         FILE STATUS IS WS-PFUSR-FILE-STATUS.
