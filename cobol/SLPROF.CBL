000010*
000020*    SLPROF.CBL -- FILE-CONTROL ENTRY FOR THE PROFILE MASTER
000030*    ------------------------------------------------------------
000040*     WRITTEN ..... 1991-04-02  R.HALVORSEN
000050*     1998-11-09 RH  TKT#4471  Y2K REVIEW, NO CHANGE REQUIRED
000060*     2011-08-30 MPC TKT#7714  REBUILT AS RELATIVE, RUNTIME HAS
000070*                              NO ISAM SUPPORT ON THIS BOX
000080*    ------------------------------------------------------------
000090     SELECT PROFILE-MASTER-FILE
000100         ASSIGN TO "PROFMSTR"
000110         ORGANIZATION IS RELATIVE
000120         ACCESS MODE IS RANDOM
000130         RELATIVE KEY IS WS-PROFILE-REL-KEY
000140         FILE STATUS IS WS-PROFILE-FILE-STATUS.
