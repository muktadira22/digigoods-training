000010*
000020*    FDDOUT.CBL -- DISCOUNT RESULT RECORD LAYOUT
000030*    ONE RECORD IS WRITTEN PER PRESENTED CODE WHEN THE WHOLE
000040*    REQUEST PASSES; WHEN THE REQUEST IS ABORTED A SINGLE HEADER
000050*    RECORD CARRYING THE FAILING RESULT CODE IS WRITTEN INSTEAD.
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-09-12  M.CHEN
000080*    ------------------------------------------------------------
000090 FD  DISCOUNT-RESULT-FILE
000100     LABEL RECORDS ARE STANDARD.
000110*
000120 01  DR-DISCOUNT-RESULT-RECORD.
000130     05  DR-REQUEST-TYPE         PIC X(002).
000140     05  DR-RESULT-CODE          PIC X(002).
000150         88  DR-RESULT-OK                   VALUE "OK".
000160         88  DR-RESULT-CODE-NOT-FOUND        VALUE "E1".
000170         88  DR-RESULT-EXPIRED               VALUE "E2".
000180         88  DR-RESULT-NOT-YET-VALID          VALUE "E3".
000190         88  DR-RESULT-EXHAUSTED             VALUE "E4".
000200     05  DR-RESULT-MESSAGE       PIC X(060).
000210     05  DR-MATCHED-COUNT        PIC 9(002).
000220     05  DR-DISCOUNT-ID          PIC 9(009).
000230     05  DR-DISCOUNT-CODE        PIC X(020).
000240     05  DR-PERCENTAGE           PIC 9(003)V9(02).
000250     05  DR-REMAINING-USES       PIC 9(005).
000260     05  DR-VALID-FROM           PIC 9(008).
000270     05  DR-VALID-UNTIL          PIC 9(008).
000280     05  FILLER                  PIC X(020).
