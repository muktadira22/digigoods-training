000010*
000020*    PLGENERAL.CBL -- SHARED PARAGRAPHS COPIED INTO EVERY
000030*    DIGIGOODS BATCH PROGRAM.  REPLACES THE OLD INTERACTIVE
000040*    CLEAR-SCREEN/JUMP-LINE PAIR WITH THE RUN-BANNER AND COUNT
000050*    PARAGRAPHS A BATCH STEP ACTUALLY NEEDS.
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-08-30  M.CHEN
000080*     2014-04-11 MPC TKT#8630  ADDED BUMP-ERROR-COUNT
000090*    ------------------------------------------------------------
000100 BUILD-RUN-BANNER.
000110*
000120     MOVE WS-RUN-DATE-CCYYMMDD   TO WS-BANNER-RUN-DATE.
000130     DISPLAY WS-RUN-BANNER.
000140*>_________________________________________________________________________
000150*
000160 BUMP-RECORD-WRITTEN-COUNT.
000170*
000180     ADD 1 TO WS-RECORDS-WRITTEN.
000190*>_________________________________________________________________________
000200*
000210 BUMP-ERROR-COUNT.
000220*
000230     ADD 1 TO WS-ERRORS-WRITTEN.
000240*>_________________________________________________________________________
