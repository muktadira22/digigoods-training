000010*
000020*    PL-LOOK-FOR-DISCOUNT-RECORD.CBL
000030*    KEYED READ OF THE DISCOUNT MASTER BY DISCOUNT-CODE.  CALLER
000040*    MOVES THE CODE TO DM-DISCOUNT-CODE BEFORE PERFORMING THIS --
000050*    SAME INVALID-KEY IDIOM THE STATE-CODE LOOKUP ALWAYS USED.
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-09-12  M.CHEN
000080*    ------------------------------------------------------------
000090 LOOK-FOR-DISCOUNT-RECORD.
000100*
000110     MOVE "Y" TO WS-DISC-FOUND-SW.
000120     READ DISCOUNT-MASTER-FILE
000130         INVALID KEY
000140             MOVE "N" TO WS-DISC-FOUND-SW.
000150*
000160     IF DISCOUNT-RECORD-WAS-FOUND
000170        IF NOT DM-RECORD-ACTIVE
000180           MOVE "N" TO WS-DISC-FOUND-SW.
000190*>_________________________________________________________________________
