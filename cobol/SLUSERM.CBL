000010*
000020*    SLUSERM.CBL -- FILE-CONTROL ENTRY FOR THE USER MASTER
000030*    (READ-ONLY HERE -- OWNED BY THE CUSTOMER-MASTER SUBSYSTEM,
000040*    WE ONLY CHECK THAT A USER-ID EXISTS BEFORE A PROFILE IS
000050*    ATTACHED TO IT)
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-08-30  M.CHEN
000080*    ------------------------------------------------------------
000090     SELECT USER-MASTER-FILE
000100         ASSIGN TO "USERMSTR"
000110         ORGANIZATION IS RELATIVE
000120         ACCESS MODE IS RANDOM
000130         RELATIVE KEY IS WS-USERM-REL-KEY
000140         FILE STATUS IS WS-USERM-FILE-STATUS.
