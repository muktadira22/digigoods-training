000010*
000020*    FDDTRAN.CBL -- DISCOUNT TRANSACTION RECORD LAYOUT
000030*    DT-PRESENTED-CODE TABLE HOLDS WHATEVER CODES THE CHECKOUT
000040*    PRESENTED ON THIS ORDER -- A VR REQUEST WITH DT-CODE-COUNT
000050*    ZERO IS A LEGITIMATE "NO CODES ON THIS ORDER" REQUEST.
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-09-12  M.CHEN
000080*    ------------------------------------------------------------
000090 FD  DISCOUNT-TRANS-FILE
000100     LABEL RECORDS ARE STANDARD.
000110*
000120 01  DT-DISCOUNT-TRANS-RECORD.
000130     05  DT-REQUEST-TYPE         PIC X(002).
000140         88  DT-REQUEST-LIST-ALL            VALUE "LA".
000150         88  DT-REQUEST-VALIDATE-REDEEM      VALUE "VR".
000160     05  DT-PROCESSING-DATE      PIC 9(008).
000170     05  DT-CODE-COUNT           PIC 9(002).
000180     05  DT-PRESENTED-CODE OCCURS 20 TIMES
000190                             PIC X(020).
000200     05  FILLER                  PIC X(020).
