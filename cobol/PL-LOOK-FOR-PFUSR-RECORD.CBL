000010*
000020*    PL-LOOK-FOR-PFUSR-RECORD.CBL
000030*    RANDOM READ OF THE PROFILE/USER CROSS-REFERENCE FILE BY
000040*    USER-ID.  CALLER MOVES THE KEY TO WS-PFUSR-REL-KEY BEFORE
000050*    PERFORMING THIS.
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-08-30  M.CHEN
000080*    ------------------------------------------------------------
000090 LOOK-FOR-PFUSR-RECORD.
000100*
000110     MOVE "Y" TO WS-PFUSR-FOUND-SW.
000120     READ PROFILE-BY-USER-FILE
000130         INVALID KEY
000140             MOVE "N" TO WS-PFUSR-FOUND-SW.
000150*
000160     IF PFUSR-RECORD-WAS-FOUND
000170        IF PU-INDEX-DELETED
000180           MOVE "N" TO WS-PFUSR-FOUND-SW.
000190*>_________________________________________________________________________
