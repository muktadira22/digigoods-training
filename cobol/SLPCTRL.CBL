000010*
000020*    SLPCTRL.CBL -- FILE-CONTROL ENTRY FOR THE PROFILE CONTROL
000030*    FILE (ONE RECORD, HOLDS THE NEXT-AVAILABLE PROFILE-ID --
000040*    SAME JOB AS THE OLD CONTROL-LAST-VOUCHER RECORD)
000050*    ------------------------------------------------------------
000060*     WRITTEN ..... 2011-08-30  M.CHEN
000070*    ------------------------------------------------------------
000080     SELECT PROFILE-CONTROL-FILE
000090         ASSIGN TO "PROFCTRL"
000100         ORGANIZATION IS RELATIVE
000110         ACCESS MODE IS RANDOM
000120         RELATIVE KEY IS WS-PCTRL-REL-KEY
000130         FILE STATUS IS WS-PCTRL-FILE-STATUS.
