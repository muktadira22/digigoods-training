000010*
000020*    SLDOUT.CBL -- FILE-CONTROL ENTRY FOR THE DISCOUNT RESULT FILE
000030*    ------------------------------------------------------------
000040*     WRITTEN ..... 2011-09-12  M.CHEN
000050*    ------------------------------------------------------------
000060     SELECT DISCOUNT-RESULT-FILE
000070         ASSIGN TO "DISCOUT"
000080         ORGANIZATION IS SEQUENTIAL
000090         FILE STATUS IS WS-DOUT-FILE-STATUS.
