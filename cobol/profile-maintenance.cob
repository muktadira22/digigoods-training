000010*
000020 IDENTIFICATION DIVISION.
000030*
000040 PROGRAM-ID.    PROFILE-MAINTENANCE.
000050 AUTHOR.        M. CHEN.
000060 INSTALLATION.  DIGIGOODS DATA PROCESSING.
000070 DATE-WRITTEN.  AUGUST 1991.
000080 DATE-COMPILED.
000090 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*    ------------------------------------------------------------
000120*    CHANGE LOG
000130*    ------------------------------------------------------------
000140*    1991-08-12 RH  TKT#0912  ORIGINAL VERSION -- SINGLE-MASTER
000150*                             RECORD CRUD, LIFTED FROM THE
000160*                             VENDOR-MAINTENANCE PATTERN.
000170*    1992-02-03 RH  TKT#1040  ADD-MODULE NOW CHECKS THE PARENT
000180*                             CUSTOMER-MASTER BEFORE ACCEPTING
000190*                             A NEW PROFILE.
000200*    1993-06-30 RH  TKT#1588  DELETE-MODULE SPLIT IN TWO -- BY
000210*                             PROFILE NUMBER AND BY USER NUMBER.
000220*    1995-11-17 RH  TKT#2290  CHANGE-MODULE REWRITTEN AS A FIELD-
000230*                             BY-FIELD MERGE, BLANK FIELDS ON
000240*                             THE TRANSACTION NO LONGER WIPE OUT
000250*                             WHAT IS ALREADY ON FILE.
000260*    1998-11-09 RH  TKT#4471  YEAR 2000 REVIEW -- ALL DATE FIELDS
000270*                             ALREADY CARRY A FULL 4-DIGIT
000280*                             CENTURY, NO CHANGE REQUIRED.
000290*    2001-05-04 BDK TKT#5114  REMOVED THE OPERATOR SCREENS --
000300*                             THIS STEP NOW RUNS UNATTENDED OFF
000310*                             PROFTRAN AND WRITES PROFOUT.
000320*    2004-09-21 BDK TKT#6032  ADDED THE PROFILE/USER CROSS-
000330*                             REFERENCE FILE SO GET-BY-USER-ID
000340*                             DOES NOT NEED AN ISAM INDEX.
000350*    2011-08-30 MPC TKT#7714  RELATIVE-FILE REBUILD OF THE
000360*                             PROFILE MASTER AND THE CROSS-
000370*                             REFERENCE FILE.
000380*    2012-07-23 MPC TKT#8233  MAIN LOOP AND THE TRANS-READ FILTER
000390*                             REWRITTEN AS BOUNDED GO TO RANGES --
000400*                             SAME HABIT NOW USED THROUGHOUT THE
000410*                             PROFILE AND DISCOUNT JOB STEPS.
000420*    2014-04-11 MPC TKT#8630  PARTIAL-UPDATE FLAGS ON THE
000430*                             TRANSACTION RECORD HONOURED IN THE
000440*                             MERGE PARAGRAPH.
000450*    ------------------------------------------------------------
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS LOWER-ALPHA IS "a" THRU "z"
000520     CLASS UPPER-ALPHA IS "A" THRU "Z"
000530     UPSI-0.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*
000570     COPY "SLPROF.CBL".
000580     COPY "SLPFUSR.CBL".
000590     COPY "SLUSERM.CBL".
000600     COPY "SLPCTRL.CBL".
000610     COPY "SLPTRAN.CBL".
000620     COPY "SLPOUT.CBL".
000630*
000640 DATA DIVISION.
000650 FILE SECTION.
000660*
000670     COPY "FDPROF.CBL".
000680     COPY "FDPFUSR.CBL".
000690     COPY "FDUSERM.CBL".
000700     COPY "FDPCTRL.CBL".
000710     COPY "FDPTRAN.CBL".
000720     COPY "FDPOUT.CBL".
000730*
000740 WORKING-STORAGE SECTION.
000750*
000760     COPY "WSBATCH01.CBL".
000770*
000780 01  WS-NEW-PROFILE-ID-AREA.
000790     05  WS-NEW-PROFILE-ID       PIC 9(09).
000800 01  FILLER REDEFINES WS-NEW-PROFILE-ID-AREA.
000810     05  FILLER                  PIC 9(05).
000820     05  WS-NEW-PROFILE-ID-LO4   PIC 9(04).
000830*
000840 01  WS-VALIDATION-SWITCHES.
000850     05  WS-REQUIRED-FIELDS-SW   PIC X VALUE "Y".
000860         88  WS-REQUIRED-FIELDS-OK      VALUE "Y".
000870     05  WS-PCTRL-WRITE-ERROR-SW PIC X VALUE "N".
000880         88  WS-PCTRL-WRITE-ERROR       VALUE "Y".
000890     05  FILLER                  PIC X(10) VALUE SPACES.
000900*
000910*    ONE-LINE JOB-LOG TRACE OF EACH TRANSACTION PROCESSED --
000920*    WRITTEN TO SYSOUT, NOT TO PROFOUT.  KEPT AS A GROUP AND AS
000930*    A FLAT LINE SO THE OPERATIONS SHIFT CAN GREP EITHER WAY.
000940 01  WS-TRACE-LINE               PIC X(040).
000950 01  FILLER REDEFINES WS-TRACE-LINE.
000960     05  WS-TRACE-ACTION         PIC X(002).
000970     05  FILLER                  PIC X(001).
000980     05  WS-TRACE-PROFILE-ID     PIC X(009).
000990     05  FILLER                  PIC X(028).
001000*
001010*    END-OF-WORKING-STORAGE SCRATCH ITEMS -- SAME SPOT THE OLD
001020*    VENDOR AND CONTROL-FILE PROGRAMS KEPT THEIRS.
001030 77  WS-MSG-CONFIRMATION         PIC X(040) VALUE
001040     "PROFILE MAINTENANCE PASS COMPLETED NORMALLY".
001050 77  WS-EDITED-TRANS-COUNT       PIC ZZZZZZ9.
001060*
001070*>_________________________________________________________________________
001080*
001090 PROCEDURE DIVISION.
001100*
001110 0000-MAIN-CONTROL.
001120*
001130     PERFORM 0100-INITIALIZE.
001140     PERFORM 0200-PROCESS-ONE-TRANSACTION
001150         THRU 0200-PROCESS-ONE-TRANSACTION-EXIT.
001160     PERFORM 0900-TERMINATE.
001170*
001180     EXIT PROGRAM.
001190     STOP RUN.
001200*>_________________________________________________________________________
001210*
001220 0100-INITIALIZE.
001230*
001240     MOVE "PROFILE-MAINTENANCE " TO WS-BANNER-RUN-NAME.
001250     PERFORM BUILD-RUN-BANNER.
001260*
001270     OPEN I-O   PROFILE-MASTER-FILE.
001280     OPEN I-O   PROFILE-BY-USER-FILE.
001290     OPEN I-O   PROFILE-CONTROL-FILE.
001300     OPEN INPUT USER-MASTER-FILE.
001310     OPEN INPUT PROFILE-TRANS-FILE.
001320     OPEN OUTPUT PROFILE-RESULT-FILE.
001330*
001340     PERFORM 9000-READ-TRANS-NEXT-RECORD
001350         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
001360*>_________________________________________________________________________
001370*
001380 0200-PROCESS-ONE-TRANSACTION.
001390*
001400     IF WS-END-OF-FILE
001410        GO TO 0200-PROCESS-ONE-TRANSACTION-EXIT.
001420*
001430     ADD 1 TO WS-TRANSACTIONS-READ.
001440*
001450     IF PT-ACTION-CREATE
001460        PERFORM 1000-CREATE-PROFILE
001470     ELSE
001480        IF PT-ACTION-UPDATE
001490           PERFORM 2000-UPDATE-PROFILE
001500        ELSE
001510           IF PT-ACTION-DELETE-BY-PROFILE-ID
001520              PERFORM 3000-DELETE-BY-PROFILE-ID
001530           ELSE
001540              IF PT-ACTION-DELETE-BY-USER-ID
001550                 PERFORM 4000-DELETE-BY-USER-ID.
001560*
001570     PERFORM 9000-READ-TRANS-NEXT-RECORD
001580         THRU 9000-READ-TRANS-NEXT-RECORD-EXIT.
001590     GO TO 0200-PROCESS-ONE-TRANSACTION.
001600*
001610 0200-PROCESS-ONE-TRANSACTION-EXIT.
001620     EXIT.
001630*>_________________________________________________________________________
001640*
001650 1000-CREATE-PROFILE.
001660*
001670     PERFORM 1100-VALIDATE-REQUIRED-FIELDS.
001680*
001690     IF WS-REQUIRED-FIELDS-OK
001700        PERFORM 1200-CHECK-USER-EXISTS
001710        IF USER-RECORD-WAS-FOUND
001720           PERFORM 1300-CHECK-PROFILE-UNIQUE
001730           IF NOT PFUSR-RECORD-WAS-FOUND
001740              PERFORM 1400-WRITE-NEW-PROFILE
001750           ELSE
001760              MOVE "E2" TO PR-RESULT-CODE
001770              MOVE "PROFILE ALREADY EXISTS FOR USER ID"
001780                TO PR-RESULT-MESSAGE
001790        ELSE
001800           MOVE "E1" TO PR-RESULT-CODE
001810           MOVE "USER NOT FOUND" TO PR-RESULT-MESSAGE
001820     ELSE
001830        MOVE "E4" TO PR-RESULT-CODE
001840        MOVE "REQUIRED FIELD MISSING OR TOO LONG"
001850          TO PR-RESULT-MESSAGE.
001860*
001870     MOVE "CR" TO PR-ACTION-CODE.
001880     MOVE PT-USER-ID TO PR-USER-ID.
001890     PERFORM 8000-WRITE-RESULT-RECORD.
001900*>_________________________________________________________________________
001910*
001920 1100-VALIDATE-REQUIRED-FIELDS.
001930*
001940     MOVE "Y" TO WS-REQUIRED-FIELDS-SW.
001950*
001960     IF PT-FIRST-NAME EQUAL SPACES
001970        MOVE "N" TO WS-REQUIRED-FIELDS-SW.
001980     IF PT-LAST-NAME EQUAL SPACES
001990        MOVE "N" TO WS-REQUIRED-FIELDS-SW.
002000     IF PT-EMAIL EQUAL SPACES
002010        MOVE "N" TO WS-REQUIRED-FIELDS-SW.
002020*>_________________________________________________________________________
002030*
002040 1200-CHECK-USER-EXISTS.
002050*
002060     MOVE PT-USER-ID TO WS-USERM-REL-KEY.
002070     PERFORM LOOK-FOR-USER-RECORD.
002080*>_________________________________________________________________________
002090*
002100 1300-CHECK-PROFILE-UNIQUE.
002110*
002120     MOVE PT-USER-ID TO WS-PFUSR-REL-KEY.
002130     PERFORM LOOK-FOR-PFUSR-RECORD.
002140*>_________________________________________________________________________
002150*
002160 1400-WRITE-NEW-PROFILE.
002170*
002180     PERFORM GET-NEXT-PROFILE-ID.
002190*
002200     MOVE WS-NEW-PROFILE-ID  TO PF-PROFILE-ID.
002210     MOVE PT-USER-ID         TO PF-USER-ID.
002220     MOVE PT-FIRST-NAME      TO PF-FIRST-NAME.
002230     MOVE PT-LAST-NAME       TO PF-LAST-NAME.
002240     MOVE PT-EMAIL           TO PF-EMAIL.
002250     MOVE PT-PHONE-NUMBER    TO PF-PHONE-NUMBER.
002260     MOVE PT-ADDRESS         TO PF-ADDRESS.
002270     MOVE PT-CITY            TO PF-CITY.
002280     MOVE PT-POSTAL-CODE     TO PF-POSTAL-CODE.
002290     MOVE PT-COUNTRY         TO PF-COUNTRY.
002300     MOVE "A"                TO PF-RECORD-STATUS.
002310*
002320     MOVE WS-NEW-PROFILE-ID TO WS-PROFILE-REL-KEY.
002330     WRITE PF-PROFILE-RECORD
002340         INVALID KEY
002350             MOVE "E9" TO PR-RESULT-CODE.
002360*
002370     MOVE PT-USER-ID         TO PU-USER-ID.
002380     MOVE WS-NEW-PROFILE-ID  TO PU-PROFILE-ID.
002390     MOVE "A"                TO PU-INDEX-STATUS.
002400     MOVE PT-USER-ID TO WS-PFUSR-REL-KEY.
002410     WRITE PU-PROFILE-BY-USER-RECORD
002420         INVALID KEY
002430             MOVE "E9" TO PR-RESULT-CODE.
002440*
002450     MOVE "OK" TO PR-RESULT-CODE.
002460     STRING "PROFILE CREATED - LAST 4 OF ID "
002470            WS-NEW-PROFILE-ID-LO4
002480         DELIMITED BY SIZE INTO PR-RESULT-MESSAGE.
002490     MOVE WS-NEW-PROFILE-ID TO PR-PROFILE-ID.
002500     MOVE PT-FIRST-NAME      TO PR-FIRST-NAME.
002510     MOVE PT-LAST-NAME       TO PR-LAST-NAME.
002520     MOVE PT-EMAIL           TO PR-EMAIL.
002530     MOVE PT-PHONE-NUMBER    TO PR-PHONE-NUMBER.
002540     MOVE PT-ADDRESS         TO PR-ADDRESS.
002550     MOVE PT-CITY            TO PR-CITY.
002560     MOVE PT-POSTAL-CODE     TO PR-POSTAL-CODE.
002570     MOVE PT-COUNTRY         TO PR-COUNTRY.
002580*>_________________________________________________________________________
002590*
002600 2000-UPDATE-PROFILE.
002610*
002620     MOVE PT-PROFILE-ID TO WS-PROFILE-REL-KEY.
002630     PERFORM LOOK-FOR-PROFILE-RECORD.
002640*
002650     IF PROFILE-RECORD-WAS-FOUND
002660        PERFORM 2100-MERGE-SUPPLIED-FIELDS
002670        REWRITE PF-PROFILE-RECORD
002680            INVALID KEY
002690                MOVE "E9" TO PR-RESULT-CODE
002700        MOVE "OK" TO PR-RESULT-CODE
002710        MOVE "PROFILE UPDATED" TO PR-RESULT-MESSAGE
002720        MOVE PF-FIRST-NAME      TO PR-FIRST-NAME
002730        MOVE PF-LAST-NAME       TO PR-LAST-NAME
002740        MOVE PF-EMAIL           TO PR-EMAIL
002750        MOVE PF-PHONE-NUMBER    TO PR-PHONE-NUMBER
002760        MOVE PF-ADDRESS         TO PR-ADDRESS
002770        MOVE PF-CITY            TO PR-CITY
002780        MOVE PF-POSTAL-CODE     TO PR-POSTAL-CODE
002790        MOVE PF-COUNTRY         TO PR-COUNTRY
002800     ELSE
002810        MOVE "E3" TO PR-RESULT-CODE
002820        MOVE "PROFILE NOT FOUND" TO PR-RESULT-MESSAGE.
002830*
002840     MOVE "UP" TO PR-ACTION-CODE.
002850     MOVE PT-PROFILE-ID TO PR-PROFILE-ID.
002860     MOVE PF-USER-ID TO PR-USER-ID.
002870     PERFORM 8000-WRITE-RESULT-RECORD.
002880*>_________________________________________________________________________
002890*
002900 2100-MERGE-SUPPLIED-FIELDS.
002910*
002920     IF PT-FIRST-NAME-SUPPLIED
002930        MOVE PT-FIRST-NAME  TO PF-FIRST-NAME.
002940     IF PT-LAST-NAME-SUPPLIED
002950        MOVE PT-LAST-NAME   TO PF-LAST-NAME.
002960     IF PT-EMAIL-SUPPLIED
002970        MOVE PT-EMAIL       TO PF-EMAIL.
002980     IF PT-PHONE-SUPPLIED
002990        MOVE PT-PHONE-NUMBER TO PF-PHONE-NUMBER.
003000     IF PT-ADDRESS-SUPPLIED
003010        MOVE PT-ADDRESS     TO PF-ADDRESS.
003020     IF PT-CITY-SUPPLIED
003030        MOVE PT-CITY        TO PF-CITY.
003040     IF PT-POSTAL-SUPPLIED
003050        MOVE PT-POSTAL-CODE TO PF-POSTAL-CODE.
003060     IF PT-COUNTRY-SUPPLIED
003070        MOVE PT-COUNTRY     TO PF-COUNTRY.
003080*>_________________________________________________________________________
003090*
003100 3000-DELETE-BY-PROFILE-ID.
003110*
003120     MOVE PT-PROFILE-ID TO WS-PROFILE-REL-KEY.
003130     PERFORM LOOK-FOR-PROFILE-RECORD.
003140*
003150     IF PROFILE-RECORD-WAS-FOUND
003160        MOVE "D" TO PF-RECORD-STATUS
003170        REWRITE PF-PROFILE-RECORD
003180        MOVE PF-USER-ID TO WS-PFUSR-REL-KEY
003190        PERFORM LOOK-FOR-PFUSR-RECORD
003200        IF PFUSR-RECORD-WAS-FOUND
003210           MOVE "D" TO PU-INDEX-STATUS
003220           REWRITE PU-PROFILE-BY-USER-RECORD
003230        MOVE "OK" TO PR-RESULT-CODE
003240        MOVE "PROFILE DELETED" TO PR-RESULT-MESSAGE
003250     ELSE
003260        MOVE "E3" TO PR-RESULT-CODE
003270        MOVE "PROFILE NOT FOUND" TO PR-RESULT-MESSAGE.
003280*
003290     MOVE "DP" TO PR-ACTION-CODE.
003300     MOVE PT-PROFILE-ID TO PR-PROFILE-ID.
003310     PERFORM 8000-WRITE-RESULT-RECORD.
003320*>_________________________________________________________________________
003330*
003340 4000-DELETE-BY-USER-ID.
003350*
003360     MOVE PT-USER-ID TO WS-PFUSR-REL-KEY.
003370     PERFORM LOOK-FOR-PFUSR-RECORD.
003380*
003390     IF PFUSR-RECORD-WAS-FOUND
003400        MOVE "D" TO PU-INDEX-STATUS
003410        REWRITE PU-PROFILE-BY-USER-RECORD
003420        MOVE PU-PROFILE-ID TO WS-PROFILE-REL-KEY
003430        PERFORM LOOK-FOR-PROFILE-RECORD
003440        IF PROFILE-RECORD-WAS-FOUND
003450           MOVE "D" TO PF-RECORD-STATUS
003460           REWRITE PF-PROFILE-RECORD
003470        MOVE "OK" TO PR-RESULT-CODE
003480        MOVE "PROFILE DELETED" TO PR-RESULT-MESSAGE
003490     ELSE
003500        MOVE "E3" TO PR-RESULT-CODE
003510        MOVE "PROFILE NOT FOUND" TO PR-RESULT-MESSAGE.
003520*
003530     MOVE "DU" TO PR-ACTION-CODE.
003540     MOVE PT-USER-ID TO PR-USER-ID.
003550     PERFORM 8000-WRITE-RESULT-RECORD.
003560*>_________________________________________________________________________
003570*
003580 8000-WRITE-RESULT-RECORD.
003590*
003600     WRITE PR-PROFILE-RESULT-RECORD.
003610     MOVE PR-ACTION-CODE  TO WS-TRACE-ACTION.
003620     MOVE PR-PROFILE-ID   TO WS-TRACE-PROFILE-ID.
003630     DISPLAY WS-TRACE-LINE.
003640     PERFORM BUMP-RECORD-WRITTEN-COUNT.
003650     IF NOT PR-RESULT-OK
003660        PERFORM BUMP-ERROR-COUNT.
003670     MOVE SPACES TO PR-PROFILE-RESULT-RECORD.
003680*>_________________________________________________________________________
003690*
003700 0900-TERMINATE.
003710*
003720     MOVE WS-TRANSACTIONS-READ TO WS-EDITED-TRANS-COUNT.
003730     DISPLAY "PROFILE TRANSACTIONS PROCESSED (EDITED): "
003740             WS-EDITED-TRANS-COUNT.
003750     DISPLAY WS-MSG-CONFIRMATION.
003760*
003770     CLOSE PROFILE-MASTER-FILE.
003780     CLOSE PROFILE-BY-USER-FILE.
003790     CLOSE PROFILE-CONTROL-FILE.
003800     CLOSE USER-MASTER-FILE.
003810     CLOSE PROFILE-TRANS-FILE.
003820     CLOSE PROFILE-RESULT-FILE.
003830*>_________________________________________________________________________
003840*
003850 9000-READ-TRANS-NEXT-RECORD.
003860*
003870     READ PROFILE-TRANS-FILE
003880         AT END
003890             MOVE "Y" TO WS-END-OF-FILE-SW.
003900*
003910     IF WS-END-OF-FILE
003920        GO TO 9000-READ-TRANS-NEXT-RECORD-EXIT.
003930*
003940     IF NOT PT-ACTION-CREATE
003950        AND NOT PT-ACTION-UPDATE
003960        AND NOT PT-ACTION-DELETE-BY-PROFILE-ID
003970        AND NOT PT-ACTION-DELETE-BY-USER-ID
003980           GO TO 9000-READ-TRANS-NEXT-RECORD.
003990*
004000 9000-READ-TRANS-NEXT-RECORD-EXIT.
004010     EXIT.
004020*>_________________________________________________________________________
004030*
004040     COPY "PLGENERAL.CBL".
004050     COPY "PL-LOOK-FOR-PROFILE-RECORD.CBL".
004060     COPY "PL-LOOK-FOR-PFUSR-RECORD.CBL".
004070     COPY "PL-LOOK-FOR-USER-RECORD.CBL".
004080     COPY "GET-NEXT-PROFILE-ID.CBL".
004090*>_________________________________________________________________________
