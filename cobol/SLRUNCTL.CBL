000010*
000020*    SLRUNCTL.CBL -- FILE-CONTROL ENTRY FOR THE RUN-CONTROL CARD
000030*    (ONE-RECORD FILE, REPLACES THE OLD JCL-LESS ACCEPT OF THE
000040*    MENU OPTION -- THIS SHOP'S JOB SCHEDULER DROPS ONE RECORD
000050*    HERE BEFORE EACH DIGIGOODS STEP)
000060*    ------------------------------------------------------------
000070*     WRITTEN ..... 2011-08-30  M.CHEN
000080*    ------------------------------------------------------------
000090     SELECT RUN-CONTROL-FILE
000100         ASSIGN TO "RUNCTL"
000110         ORGANIZATION IS SEQUENTIAL
000120         FILE STATUS IS WS-RUNCTL-FILE-STATUS.
