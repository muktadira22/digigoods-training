000010*
000020*    SLDTRAN.CBL -- FILE-CONTROL ENTRY FOR THE DISCOUNT
000030*    TRANSACTION FILE (CARRIES THE LIST OF PRESENTED CODES)
000040*    ------------------------------------------------------------
000050*     WRITTEN ..... 2011-09-12  M.CHEN
000060*    ------------------------------------------------------------
000070     SELECT DISCOUNT-TRANS-FILE
000080         ASSIGN TO "DISCTRAN"
000090         ORGANIZATION IS SEQUENTIAL
000100         FILE STATUS IS WS-DTRAN-FILE-STATUS.
