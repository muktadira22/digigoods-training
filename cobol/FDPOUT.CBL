000010*
000020*    FDPOUT.CBL -- PROFILE RESULT RECORD LAYOUT
000030*    ------------------------------------------------------------
000040*     WRITTEN ..... 2011-08-30  M.CHEN
000050*     2014-04-11 MPC TKT#8630  ADDED PR-EXISTS-FLAG FOR THE
000060*                              EXISTS-BY-USER-ID ACTION
000070*    ------------------------------------------------------------
000080 FD  PROFILE-RESULT-FILE
000090     LABEL RECORDS ARE STANDARD.
000100*
000110 01  PR-PROFILE-RESULT-RECORD.
000120     05  PR-ACTION-CODE          PIC X(002).
000130     05  PR-PROFILE-ID           PIC 9(009).
000140     05  PR-USER-ID              PIC 9(009).
000150     05  PR-RESULT-CODE          PIC X(002).
000160         88  PR-RESULT-OK                   VALUE "OK".
000170         88  PR-RESULT-USER-NOT-FOUND        VALUE "E1".
000180         88  PR-RESULT-PROFILE-EXISTS        VALUE "E2".
000190         88  PR-RESULT-PROFILE-NOT-FOUND     VALUE "E3".
000200         88  PR-RESULT-REQUIRED-FIELD-MISSING VALUE "E4".
000210     05  PR-RESULT-MESSAGE       PIC X(060).
000220     05  PR-EXISTS-FLAG          PIC X(001).
000230         88  PR-PROFILE-EXISTS-YES          VALUE "Y".
000240         88  PR-PROFILE-EXISTS-NO           VALUE "N".
000250     05  PR-FIRST-NAME           PIC X(100).
000260     05  PR-LAST-NAME            PIC X(100).
000270     05  PR-EMAIL                PIC X(255).
000280     05  PR-PHONE-NUMBER         PIC X(020).
000290     05  PR-ADDRESS              PIC X(500).
000300     05  PR-CITY                 PIC X(100).
000310     05  PR-POSTAL-CODE          PIC X(020).
000320     05  PR-COUNTRY              PIC X(100).
000330     05  FILLER                  PIC X(020).
