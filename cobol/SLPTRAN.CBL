000010*
000020*    SLPTRAN.CBL -- FILE-CONTROL ENTRY FOR THE PROFILE
000030*    TRANSACTION FILE (JOB-STREAM INPUT, ONE REQUEST PER RECORD)
000040*    ------------------------------------------------------------
000050*     WRITTEN ..... 2011-08-30  M.CHEN
000060*    ------------------------------------------------------------
000070     SELECT PROFILE-TRANS-FILE
000080         ASSIGN TO "PROFTRAN"
000090         ORGANIZATION IS SEQUENTIAL
000100         FILE STATUS IS WS-PTRAN-FILE-STATUS.
